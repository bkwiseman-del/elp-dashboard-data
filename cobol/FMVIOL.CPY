000100******************************************************************        
000200*                 F M V I O L   -   V I O L A T I O N S          *        
000300******************************************************************        
000400* COPYBOOK    : FMVIOL                                           *        
000500* DESCRIPTION : ROADSIDE INSPECTION VIOLATION EXTRACT RECORD.    *        
000600*             : ONE ROW PER VIOLATION CITED ON AN INSPECTION.    *        
000700*             : USED BY FMELP01 TO LOCATE PART 391.11(B)(2)      *        
000800*             : (DRIVER ENGLISH LANGUAGE PROFICIENCY) CITATIONS. *        
000900* MAINTENANCE : 1987-03-02  RDH  ORIGINAL LAYOUT                 *        
001000*             : 1998-11-09  RDH  Y2K - CHANGE-DATE WIDENED TO    *        
001100*             :                  CARRY FULL CCYYMMDD             *        
001200******************************************************************        
001300 01  FMVL-VIOLATION-RECORD.                                               
001400     05  FMVL-INSPECTION-ID      PIC X(12).                               
001500     05  FILLER                  PIC X(01)   VALUE SPACE.                 
001600     05  FMVL-PART-NO            PIC X(04).                               
001700     05  FILLER                  PIC X(01)   VALUE SPACE.                 
001800     05  FMVL-PART-NO-SECTION    PIC X(10).                               
001900     05  FILLER                  PIC X(01)   VALUE SPACE.                 
002000     05  FMVL-OOS-INDICATOR      PIC X(05).                               
002100     05  FILLER                  PIC X(01)   VALUE SPACE.                 
002200     05  FMVL-CHANGE-DATE        PIC X(17).                               
002300     05  FILLER                  PIC X(28)   VALUE SPACES.                
