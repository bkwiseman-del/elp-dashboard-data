000100******************************************************************        
000200*                 F M E L T B   -   E L P   L O O K U P          *        
000300******************************************************************        
000400* COPYBOOK    : FMELTB                                           *        
000500* DESCRIPTION : WORK FILE BUILT IN PASS 1 FROM FMVIOL.  INDEXED  *        
000600*             : BY INSPECTION ID SO PASS 2 CAN RANDOM-READ IT    *        
000700*             : WHILE WALKING FMINSP.  HOLDS ONE ENTRY PER       *        
000800*             : INSPECTION ID CITED WITH AN ELP VIOLATION; A     *        
000900*             : LATER VIOLATION FOR THE SAME ID REWRITES THE     *        
001000*             : ENTRY (LAST RECORD READ WINS).                   *        
001100* MAINTENANCE : 1987-03-02  RDH  ORIGINAL LAYOUT                 *        
001200******************************************************************        
001300 01  FMEL-LOOKUP-RECORD.                                                  
001400     05  FMEL-INSPECTION-ID      PIC X(12).                               
001500     05  FMEL-OOS-FLAG           PIC X(01).                               
001600         88  FMEL-OOS-YES                    VALUE 'Y'.                   
001700         88  FMEL-OOS-NO                     VALUE 'N'.                   
001800     05  FILLER                  PIC X(67)   VALUE SPACES.                
