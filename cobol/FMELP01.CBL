000100******************************************************************        
000200* DATE        : 1987-03-02                                       *        
000300* PROGRAMMER  : R. D. HOLLOWAY (RDH)                             *        
000400* APPLICATION : MOTOR CARRIER SAFETY COMPLIANCE                  *        
000500* PROGRAM     : FMELP01                                          *        
000600* TYPE        : BATCH                                            *        
000700* DESCRIPTION : MATCHES ROADSIDE INSPECTION VIOLATIONS AGAINST   *        
000800*             : THE INSPECTION EXTRACT, ISOLATES ENGLISH         *        
000900*             : LANGUAGE PROFICIENCY (ELP) CITATIONS UNDER PART  *        
001000*             : 391.11(B)(2), AND BUILDS THE MONTHLY/STATE       *        
001100*             : SUMMARY DATASET FOR THE COMPLIANCE DASHBOARD.    *        
001200* FILES       : FMVIOL=I, FMINSP=I, FMELTB=W, FMSUMO=O, FMRPT=O  *        
001300* ACTION (S)  : C=CONVERT                                        *        
001400* INSTALLED   : 1987-03-15                                       *        
001500* CHANGE REQ. : CR-4602                                          *        
001600* NAME        : ELP VIOLATION DASHBOARD DATA BUILDER             *        
001700******************************************************************        
001800*                   C H A N G E   L O G                          *        
001900******************************************************************        
002000* 1987-03-02  RDH  ORIGINAL PROGRAM - PART 391 VIOLATION EXTRACT *        
002100* 1989-06-14  RDH  ADDED OUT-OF-SERVICE FLAG TO VIOLATION RECORD *        
002200* 1991-02-20  GLT  CORRECTED REPORT-STATE BLANK-SKIP LOGIC       *        
002300*                  (CR-0442)                                    *         
002400* 1993-09-01  GLT  WIDENED INSPECTION-ID TO 12 CHARACTERS        *        
002500* 1995-11-30  JAM  ADDED MONTHLY TOTALS SECTION TO REPORT        *        
002600* 1998-08-17  JAM  Y2K REMEDIATION - CHANGE-DATE AND INSP-DATE   *        
002700*                  WIDENED TO CARRY FULL 4-DIGIT YEAR (CR-1035)  *        
002800* 1999-01-05  JAM  Y2K REMEDIATION - CENTURY WINDOW REMOVED FROM *        
002900*                  YEAR COMPARISONS, ALL DATES NOW CCYYMMDD      *        
003000* 2001-04-22  WSB  ADDED STATE TOTALS TABLE AND TOP-10 REPORT    *        
003100* 2004-10-11  WSB  ADDED STATE-BY-MONTH DETAIL SECTION           *        
003200* 2008-03-19  DPK  CONVERTED LOOKUP TABLE FROM IN-STORAGE SEARCH *        
003300*                  TO INDEXED WORK FILE (VOLUME GROWTH, CR-2290) *        
003400* 2013-07-02  DPK  PEAK-MONTH AND MONTH-OVER-MONTH STATS ADDED   *        
003500* 2019-12-05  NLR  MINIMUM-VOLUME WARNING ADDED FOR LOW COUNTS   *        
003600* 2025-02-11  RDH  REPURPOSED FOR NEW ELP (ENGLISH LANGUAGE      *        
003700*                  PROFICIENCY) CITATION 391.11(B)(2) PER FMCSA  *        
003800*                  OOS CRITERIA EFFECTIVE 2025 (CR-4410)         *        
003900* 2025-02-11  RDH  DATE GATE ADDED - ONLY CCYYMMDD >= 20250101   *        
004000*                  IS KEPT, EARLIER CITATIONS DROPPED            *        
004100* 2025-05-28  TMQ  ADDED BIGGEST-MOVERS SECTION (CR-4487)        *        
004200* 2026-01-09  TMQ  CORRECTED MOVERS VOLUME FILTER, MINIMUM       *        
004300*                  RAISED FROM 1 TO 5 PER COMPLIANCE OFFICE      *        
004400*                  REQUEST (CR-4602)                             *        
004500* 2026-02-18  TMQ  CORRECTED PEAK-MONTH LABEL - MISSING SPACE    *        
004600*                  BEFORE THE APOSTROPHE DROPPED "JAN'25" IN     *        
004700*                  PLACE OF "JAN '25" ON THE 'H' SUMMARY ROW     *        
004800* 2026-03-04  TMQ  WIRED FMELTB DUPLICATE-KEY AND NOT-FOUND      *        
004900*                  CONDITION NAMES INTO THE READ/WRITE STATUS    *        
005000*                  CHECKS INSTEAD OF BARE INVALID KEY TESTING    *        
005100******************************************************************        
005200 IDENTIFICATION DIVISION.                                                 
005300 PROGRAM-ID.     FMELP01.                                                 
005400 AUTHOR.         R. D. HOLLOWAY.                                          
005500 INSTALLATION.   MIDLAND DATA SERVICES.                                   
005600 DATE-WRITTEN.   03/02/87.                                                
005700 DATE-COMPILED.                                                           
005800 SECURITY.       NON-CONFIDENTIAL.                                        
005900******************************************************************        
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SOURCE-COMPUTER. IBM-3090.                                               
006300 OBJECT-COMPUTER. IBM-3090.                                               
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM                                                   
006600     CLASS DIGIT-CHARS IS "0" THRU "9"                                    
006700     UPSI-0 ON STATUS IS WKS-LOW-VOLUME-SUPPRESS                          
006800            OFF STATUS IS WKS-LOW-VOLUME-SHOW.                            
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT FMVIOL ASSIGN TO FMVIOL                                       
007200            ORGANIZATION   IS LINE SEQUENTIAL                             
007300            FILE STATUS    IS FS-FMVIOL.                                  
007400                                                                          
007500     SELECT FMINSP ASSIGN TO FMINSP                                       
007600            ORGANIZATION   IS LINE SEQUENTIAL                             
007700            FILE STATUS    IS FS-FMINSP.                                  
007800                                                                          
007900     SELECT FMELTB ASSIGN TO FMELTB                                       
008000            ORGANIZATION   IS INDEXED                                     
008100            ACCESS MODE    IS DYNAMIC                                     
008200            RECORD KEY     IS FMEL-INSPECTION-ID                          
008300            FILE STATUS    IS FS-FMELTB                                   
008400                              FSE-FMELTB.                                 
008500                                                                          
008600     SELECT FMSUMO ASSIGN TO FMSUMO                                       
008700            ORGANIZATION   IS LINE SEQUENTIAL                             
008800            FILE STATUS    IS FS-FMSUMO.                                  
008900                                                                          
009000     SELECT FMRPT  ASSIGN TO FMRPT                                        
009100            ORGANIZATION   IS LINE SEQUENTIAL                             
009200            FILE STATUS    IS FS-FMRPT.                                   
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500*    FMVIOL - ROADSIDE INSPECTION VIOLATION EXTRACT, ONE ROW     *        
009600*    PER CITED VIOLATION (PART/SECTION MAY REPEAT ACROSS ROWS    *        
009700*    FOR THE SAME INSPECTION) - INPUT TO PASS 1 ONLY.            *        
009800 FD  FMVIOL                                                               
009900     LABEL RECORDS ARE STANDARD                                           
010000     RECORD CONTAINS 80 CHARACTERS.                                       
010100     COPY FMVIOL.                                                         
010200                                                                          
010300*    FMINSP - ROADSIDE INSPECTION EXTRACT, ONE ROW PER           *        
010400*    INSPECTION EVENT - INPUT TO PASS 2 ONLY.                    *        
010500 FD  FMINSP                                                               
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 80 CHARACTERS.                                       
010800     COPY FMINSP.                                                         
010900                                                                          
011000*    FMELTB - THIS RUN'S ELP LOOKUP WORK FILE, KEYED BY          *        
011100*    INSPECTION-ID, BUILT FRESH IN PASS 1 AND READ RANDOMLY      *        
011200*    IN PASS 2 - NOT RETAINED BETWEEN RUNS.                      *        
011300 FD  FMELTB                                                               
011400     LABEL RECORDS ARE STANDARD                                           
011500     RECORD CONTAINS 80 CHARACTERS.                                       
011600     COPY FMELTB.                                                         
011700                                                                          
011800*    FMSUMO - THE DASHBOARD FEED, ONE VARIABLE-SHAPE RECORD      *        
011900*    LAYOUT DISCRIMINATED BY FMSO-REC-TYPE (M/T/S/I/D/H) - SEE   *        
012000*    THE COPYBOOK FOR THE FULL REDEFINES SET.                    *        
012100 FD  FMSUMO                                                               
012200     LABEL RECORDS ARE STANDARD                                           
012300     RECORD CONTAINS 80 CHARACTERS.                                       
012400     COPY FMSUMO.                                                         
012500                                                                          
012600******************************************************************        
012700*    FMRPT - RUN-SUMMARY PRINT FILE (PATTERNED ON FTPREP)        *        
012800******************************************************************        
012900 FD  FMRPT                                                                
013000     LABEL RECORDS ARE STANDARD                                           
013100     RECORD CONTAINS 76 CHARACTERS.                                       
013200 01  REPORT-LINE                 PIC X(76).                               
013300                                                                          
013400 WORKING-STORAGE SECTION.                                                 
013500******************************************************************        
013600*    COPY FMACUM BRINGS IN THE THREE PASS-2 ACCUMULATOR TABLES  *         
013700*    THIS PROGRAM BUILDS AND WALKS REPEATEDLY BELOW:             *        
013800*        WKS-TABLA-MESES   - ONE ROW PER DISTINCT MONTH          *        
013900*        WKS-TABLA-ESTADOS - ONE ROW PER DISTINCT STATE          *        
014000*        WKS-TABLA-ESTMES  - ONE ROW PER DISTINCT STATE/MONTH    *        
014100*        WKS-TABLA-MOVERS  - ONE ROW PER QUALIFYING MOVER STATE  *        
014200*        WKS-TABLA-INCREASES / WKS-TABLA-DECREASES - TOP 3 EACH  *        
014300*    ALL FIVE ARE OCCURS DEPENDING ON TABLES SIZED TO THE        *        
014400*    WORST CASE (60 MONTHS, 60 STATES) THIS SHOP'S VOLUME        *        
014500*    PROJECTIONS CALL FOR - SEE THE COPYBOOK FOR THE FULL        *        
014600*    LAYOUT AND THE OCCURS LIMITS.                               *        
014700******************************************************************        
014800 COPY FMACUM.                                                             
014900******************************************************************        
015000*    FILE STATUS / ERROR-ESCALATION WORK AREAS                   *        
015100******************************************************************        
015200 01  WKS-FILE-STATUSES.                                                   
015300     05  FS-FMVIOL               PIC 9(02) VALUE ZEROES.                  
015400     05  FS-FMINSP               PIC 9(02) VALUE ZEROES.                  
015500     05  FS-FMELTB               PIC 9(02) VALUE ZEROES.                  
015600         88  FMELTB-DUPKEY                  VALUE 22.                     
015700         88  FMELTB-NOTFND                  VALUE 23.                     
015800     05  FSE-FMELTB.                                                      
015900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.               
016000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.               
016100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.               
016200     05  FS-FMSUMO               PIC 9(02) VALUE ZEROES.                  
016300     05  FS-FMRPT                PIC 9(02) VALUE ZEROES.                  
016400 01  PROGRAMA                    PIC X(08) VALUE 'FMELP01'.               
016500 01  ARCHIVO                     PIC X(08) VALUE SPACES.                  
016600 01  ACCION                      PIC X(08) VALUE SPACES.                  
016700 01  LLAVE                       PIC X(12) VALUE SPACES.                  
016800******************************************************************        
016900*    RUN SWITCHES                                                *        
017000******************************************************************        
017100 01  WKS-SWITCHES.                                                        
017200     05  WKS-EOF-FMVIOL          PIC 9(01) COMP-3 VALUE ZERO.             
017300         88  EOF-FMVIOL                      VALUE 1.                     
017400     05  WKS-EOF-FMINSP          PIC 9(01) COMP-3 VALUE ZERO.             
017500         88  EOF-FMINSP                      VALUE 1.                     
017600     05  WKS-LOOKUP-FOUND        PIC 9(01) COMP-3 VALUE ZERO.             
017700         88  LOOKUP-FOUND                    VALUE 1.                     
017800     05  WKS-ELP-IS-OOS          PIC 9(01) COMP-3 VALUE ZERO.             
017900         88  ELP-IS-OOS                      VALUE 1.                     
018000     05  WKS-DATE-IS-VALID       PIC 9(01) COMP-3 VALUE ZERO.             
018100         88  DATE-IS-VALID                   VALUE 1.                     
018200     05  WKS-TABLE-BUILT         PIC 9(01) COMP-3 VALUE ZERO.             
018300         88  SOME-TABLE-ENTRY-FOUND          VALUE 1.                     
018400******************************************************************        
018500*    RUN COUNTERS - ALL COMP-3 PER MIDLAND DATA SERVICES STD.    *        
018600*    PROG-004, PACKED-DECIMAL ACCUMULATORS FOR ALL RUN TOTALS    *        
018700******************************************************************        
018800 01  WKS-COUNTERS.                                                        
018900     05  WKS-VIOL-READ           PIC 9(09) COMP-3 VALUE ZERO.             
019000     05  WKS-VIOL-ELP            PIC 9(09) COMP-3 VALUE ZERO.             
019100     05  WKS-INSP-READ           PIC 9(09) COMP-3 VALUE ZERO.             
019200     05  WKS-INSP-MATCHED        PIC 9(09) COMP-3 VALUE ZERO.             
019300     05  WKS-INSP-SKIPPED        PIC 9(09) COMP-3 VALUE ZERO.             
019400     05  WKS-TOTAL-OOS           PIC 9(07) COMP-3 VALUE ZERO.             
019500     05  WKS-TOTAL-ALL           PIC 9(07) COMP-3 VALUE ZERO.             
019600******************************************************************        
019700*    DATE BREAKOUT - REDEFINES IDIOM, MODELED ON WKS-FECHA-R     *        
019800******************************************************************        
019900 01  WKS-VIOL-DATE-PART          PIC X(08) VALUE SPACES.                  
020000 01  WKS-VIOL-DATE-R REDEFINES WKS-VIOL-DATE-PART.                        
020100     05  WKS-VIOL-YEAR           PIC 9(04).                               
020200     05  WKS-VIOL-MONTH          PIC 9(02).                               
020300     05  WKS-VIOL-DAY            PIC 9(02).                               
020400 01  WKS-VIOL-DATE-N REDEFINES WKS-VIOL-DATE-PART PIC 9(08).              
020500                                                                          
020600 01  WKS-INSP-DATE-R REDEFINES FMIS-INSP-DATE.                            
020700     05  WKS-INSP-YEAR           PIC 9(04).                               
020800     05  WKS-INSP-MONTH          PIC 9(02).                               
020900     05  WKS-INSP-DAY            PIC 9(02).                               
021000 01  WKS-INSP-DATE-N REDEFINES FMIS-INSP-DATE PIC 9(08).                  
021100                                                                          
021200 01  WKS-INSP-YYYYMM             PIC 9(06) VALUE ZERO.                    
021300******************************************************************        
021400*    UPPER-CASE TRANSLATION CONSTANTS - NO INTRINSIC FUNCTIONS   *        
021500******************************************************************        
021600 01  WKS-LOWER-ALPHABET          PIC X(26)                                
021700         VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
021800 01  WKS-UPPER-ALPHABET          PIC X(26)                                
021900         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
022000 01  WKS-OOS-INDICATOR-UC        PIC X(05) VALUE SPACES.                  
022100 01  WKS-PART-SECTION-UC         PIC X(10) VALUE SPACES.                  
022200******************************************************************        
022300*    MONTH-TABLE SORT WORK AREA - EXCHANGE SORT, TWO INDEXES     *        
022400******************************************************************        
022500 77  WKS-SORT-PASS-FLAG          PIC 9(01) COMP-3 VALUE ZERO.             
022600 77  WKS-IX-MES2                  PIC 9(04) COMP-3 VALUE ZERO.            
022700 01  WKS-MES-HOLD.                                                        
022800     05  WKS-MH-YYYYMM           PIC 9(06).                               
022900     05  WKS-MH-OOS              PIC 9(07) COMP-3.                        
023000     05  WKS-MH-ALL              PIC 9(07) COMP-3.                        
023100******************************************************************        
023200*    STATE-TABLE SCAN WORK AREA - INNER-LOOP INDEX FOR THE       *        
023300*    TOP-10 SELECTION SCAN IN SECTION 6200                       *        
023400******************************************************************        
023500 77  WKS-IX-EST2                  PIC 9(04) COMP-3 VALUE ZERO.            
023600******************************************************************        
023700*    STATISTICS RESULT FIELDS                                    *        
023800******************************************************************        
023900 77  WKS-OOS-RATE                PIC 9(03)V9  COMP-3 VALUE ZERO.          
024000 77  WKS-AVG-PER-MONTH           PIC 9(07)    COMP-3 VALUE ZERO.          
024100 77  WKS-PEAK-LABEL              PIC X(07) VALUE SPACES.                  
024200 77  WKS-PEAK-COUNT              PIC 9(07)    COMP-3 VALUE ZERO.          
024300 77  WKS-PEAK-IX                  PIC 9(04)    COMP-3 VALUE ZERO.         
024400 77  WKS-MOM-CHANGE              PIC S9(04)V9 COMP-3 VALUE ZERO.          
024500 77  WKS-STATE-COUNT             PIC 9(03)    COMP-3 VALUE ZERO.          
024600******************************************************************        
024700*    MONTH-LABEL FORMATTING WORK AREA ("MMM YY" / "MMM 'YY")     *        
024800******************************************************************        
024900 01  WKS-LABEL-YYYYMM.                                                    
025000     05  WKS-LABEL-CCYY.                                                  
025100         10  WKS-LABEL-CC        PIC 9(02).                               
025200         10  WKS-LABEL-YY        PIC 9(02).                               
025300     05  WKS-LABEL-MM            PIC 9(02).                               
025400 77  WKS-MON-ABBREV              PIC X(03) VALUE SPACES.                  
025500******************************************************************        
025600*    RUN-DATE FORMATTING - "MONTH DD, YYYY"                      *        
025700******************************************************************        
025800 01  WKS-SYSTEM-DATE             PIC 9(08) VALUE ZERO.                    
025900 01  WKS-SYS-DATE-R REDEFINES WKS-SYSTEM-DATE.                            
026000     05  WKS-SYS-CCYY            PIC 9(04).                               
026100     05  WKS-SYS-MM              PIC 9(02).                               
026200     05  WKS-SYS-DD              PIC 9(02).                               
026300******************************************************************        
026400*    MOVERS-CALC WORK AREA                                       *        
026500******************************************************************        
026600 77  WKS-MV-PREV-YYYYMM          PIC 9(06) COMP-3 VALUE ZERO.             
026700 77  WKS-MV-CURR-YYYYMM          PIC 9(06) COMP-3 VALUE ZERO.             
026800 77  WKS-MV-PREV-COUNT           PIC 9(07) COMP-3 VALUE ZERO.             
026900 77  WKS-MV-CURR-COUNT           PIC 9(07) COMP-3 VALUE ZERO.             
027000 77  WKS-IX-MV2                   PIC 9(04) COMP-3 VALUE ZERO.            
027100 77  WKS-MV-SORT-FLAG            PIC 9(01) COMP-3 VALUE ZERO.             
027200 01  WKS-MV-HOLD.                                                         
027300     05  WKS-VH-ESTADO           PIC X(02).                               
027400     05  WKS-VH-CAMBIO           PIC S9(04)V9 COMP-3.                     
027500     05  WKS-VH-ACTUAL           PIC 9(07) COMP-3.                        
027600     05  WKS-VH-PREVIO           PIC 9(07) COMP-3.                        
027700 77  WKS-DEC-STEP                PIC 9(01) COMP-3 VALUE ZERO.             
027800******************************************************************        
027900*    OUTPUT-BUILD WORK AREA                                      *        
028000******************************************************************        
028100 77  WKS-RUN-DATE                PIC X(18) VALUE SPACES.                  
028200 77  WKS-IX-TOP                   PIC 9(04) COMP-3 VALUE ZERO.            
028300 77  WKS-TOP-LIMIT                PIC 9(02) COMP-3 VALUE ZERO.            
028400*----------------------------------------------------------------*        
028500*    TOP-10-STATE SELECTION - NON-DESTRUCTIVE; WKS-TABLA-ESTADOS *        
028600*    KEEPS ITS PASS-2 ENCOUNTER ORDER FOR THE STATE-MONTHLY ROWS *        
028700*----------------------------------------------------------------*        
028800 01  WKS-EST-PICKED.                                                      
028900     05  WKS-EST-PICKED-FLAG OCCURS 1 TO 60 TIMES                         
029000                       DEPENDING ON WKS-CANT-ESTADOS                      
029100                       PIC 9(01) COMP-3.                                  
029200 01  WKS-TOP-STATE-IX            PIC 9(04) COMP-3                         
029300                                  OCCURS 10 TIMES.                        
029400 77  WKS-TOP-BEST-IX             PIC 9(04) COMP-3 VALUE ZERO.             
029500 77  WKS-TOP-BEST-VAL            PIC 9(07) COMP-3 VALUE ZERO.             
029600*----------------------------------------------------------------*        
029700*    STATE-MONTH LOOKUP RESULT - SHARED BY 6430/7320             *        
029800*----------------------------------------------------------------*        
029900 77  WKS-SM-FOUND                PIC 9(01) COMP-3 VALUE ZERO.             
030000     88  SM-ENTRY-FOUND                     VALUE 1.                      
030100 77  WKS-SM-OOS-FOUND            PIC 9(07) COMP-3 VALUE ZERO.             
030200 77  WKS-SM-ALL-FOUND            PIC 9(07) COMP-3 VALUE ZERO.             
030300******************************************************************        
030400*    REPORT-LINE WORK AREAS - BUILT THEN MOVED TO REPORT-LINE    *        
030500*    ON WRITE, MATCHING THE SHOP'S FTPREP/REPORT-LINE HABIT      *        
030600******************************************************************        
030700 01  WKS-RPT-2CTR-LINE.                                                   
030800     05  WKS-R2-LABEL1           PIC X(22) VALUE SPACES.                  
030900     05  WKS-R2-VALUE1           PIC Z(9)9.                               
031000     05  FILLER                  PIC X(04) VALUE SPACES.                  
031100     05  WKS-R2-LABEL2           PIC X(22) VALUE SPACES.                  
031200     05  WKS-R2-VALUE2           PIC Z(9)9.                               
031300     05  FILLER                  PIC X(08) VALUE SPACES.                  
031400 01  WKS-RPT-PCT-LINE.                                                    
031500     05  WKS-PCT-LABEL           PIC X(22) VALUE SPACES.                  
031600     05  WKS-PCT-VALUE           PIC Z(2)9.9.                             
031700     05  FILLER                  PIC X(49) VALUE SPACES.                  
031800 01  WKS-RPT-ROW-LINE.                                                    
031900     05  FILLER                  PIC X(03) VALUE SPACES.                  
032000     05  WKS-RR-LABEL            PIC X(06) VALUE SPACES.                  
032100     05  FILLER                  PIC X(03) VALUE SPACES.                  
032200     05  FILLER                  PIC X(06) VALUE '  OOS:'.                
032300     05  WKS-RR-OOS              PIC Z(9)9.                               
032400     05  FILLER                  PIC X(06) VALUE '  ALL:'.                
032500     05  WKS-RR-ALL              PIC Z(9)9.                               
032600     05  FILLER                  PIC X(32) VALUE SPACES.                  
032700 01  WKS-RPT-MOVER-LINE.                                                  
032800     05  FILLER                  PIC X(03) VALUE SPACES.                  
032900     05  WKS-MV-STATE-ED         PIC X(02) VALUE SPACES.                  
033000     05  FILLER                  PIC X(03) VALUE SPACES.                  
033100     05  FILLER                  PIC X(08) VALUE '  CHG:  '.              
033200     05  WKS-MV-CHANGE-ED        PIC -(4)9.9.                             
033300     05  FILLER                  PIC X(03) VALUE SPACES.                  
033400     05  FILLER                  PIC X(04) VALUE '  C:'.                  
033500     05  WKS-MV-CURR-ED          PIC Z(9)9.                               
033600     05  FILLER                  PIC X(03) VALUE SPACES.                  
033700     05  FILLER                  PIC X(04) VALUE '  P:'.                  
033800     05  WKS-MV-PREV-ED          PIC Z(9)9.                               
033900     05  FILLER                  PIC X(19) VALUE SPACES.                  
034000******************************************************************        
034100* PROCEDURE DIVISION.                                                     
034200******************************************************************        
034300 PROCEDURE DIVISION.                                                      
034400******************************************************************        
034500*               B U S I N E S S   R U L E S   S U M M A R Y      *        
034600*----------------------------------------------------------------*        
034700*    THIS BLOCK IS A QUICK-REFERENCE ONLY - THE BINDING LOGIC    *        
034800*    LIVES IN THE PARAGRAPHS CITED BELOW.  KEEP BOTH IN SYNC     *        
034900*    WHEN A CR CHANGES ONE OF THESE RULES.                       *        
035000*                                                                *        
035100*    1. AN ELP CITATION IS A FMVIOL ROW FOR PART 391, SECTION    *        
035200*       11(B)(2) (OR A SUFFIXED 11B2-X VARIANT) WITH A CHANGE-   *        
035300*       DATE OF 2025-01-01 OR LATER - SEE 2200/2400 (CR-4410).   *        
035400*    2. AN INSPECTION IS OUT-OF-SERVICE (OOS) WHEN ITS MATCHED   *        
035500*       ELP CITATION CARRIED A TRUE/T/Y/YES/1 OOS-INDICATOR -    *        
035600*       SEE 2200.                                                *        
035700*    3. AN INSPECTION ONLY COUNTS AT ALL WHEN IT HAS A NON-      *        
035800*       BLANK REPORT-STATE, A NUMERIC INSP-DATE, AND AN          *        
035900*       INSPECTION YEAR OF 2025 OR LATER - SEE 3400.  BLANK      *        
036000*       STATE OR BAD DATE IS COUNTED AS "SKIPPED"; A PRE-2025    *        
036100*       INSPECTION IS DROPPED WITH NO COUNT AT ALL.              *        
036200*    4. OOS-RATE, AVG-PER-MONTH, PEAK-MONTH AND MONTH-OVER-      *        
036300*       MONTH CHANGE ARE WHOLE-RUN STATISTICS, NOT PER-STATE -   *        
036400*       SEE SECTION 4000.                                        *        
036500*    5. A STATE IS A "MOVER" CANDIDATE ONLY WHEN ITS PRIOR-      *        
036600*       FULL-MONTH OOS COUNT IS AT LEAST 5 - SEE 5100 (CR-4602). *        
036700*       THE TOP 3 INCREASES AND TOP 3 DECREASES ARE REPORTED;    *        
036800*       DECREASES PRINT EMPTY UNLESS 3 OR MORE STATES QUALIFIED. *        
036900******************************************************************        
037000*               M A I N   C O N T R O L                          *        
037100*----------------------------------------------------------------*        
037200*    TWO-PASS DESIGN - PASS 1 BUILDS THE ELP LOOKUP TABLE FROM   *        
037300*    FMVIOL (VIOLATIONS), PASS 2 WALKS FMINSP (INSPECTIONS) AND  *        
037400*    MATCHES EACH ONE AGAINST THAT LOOKUP TO DECIDE OOS/NOT-OOS. *        
037500*    FMINSP CANNOT BE MATCHED ON ITS OWN FIRST PASS BECAUSE THE  *        
037600*    OOS DETERMINATION DEPENDS ON A VIOLATION RECORD THAT MAY    *        
037700*    APPEAR ANYWHERE IN FMVIOL, SO THE LOOKUP TABLE HAS TO BE    *        
037800*    COMPLETE BEFORE A SINGLE INSPECTION IS READ.                *        
037900******************************************************************        
038000 000-MAIN SECTION.                                                        
038100     PERFORM 1000-OPEN-FILES THRU REOPEN-FMELTB-IO-E                      
038200     PERFORM 2000-BUILD-ELP-LOOKUP  UNTIL EOF-FMVIOL                      
038300     PERFORM 2900-CHECK-LOOKUP-NOT-EMPTY                                  
038400     PERFORM 3000-PROCESS-INSPECTIONS UNTIL EOF-FMINSP                    
038500     PERFORM 3900-CHECK-GRAND-TOTAL                                       
038600     PERFORM 4000-COMPUTE-STATISTICS                                      
038700     PERFORM 5000-COMPUTE-MOVERS                                          
038800     PERFORM 6000-BUILD-OUTPUT                                            
038900     PERFORM 7000-PRINT-REPORT                                            
039000     PERFORM 9000-CLOSE-FILES                                             
039100     STOP RUN.                                                            
039200 000-MAIN-E. EXIT.                                                        
039300                                                                          
039400******************************************************************        
039500*               O P E N   A L L   F I L E S                      *        
039600*----------------------------------------------------------------*        
039700*    FMELTB OPENS OUTPUT HERE SOLELY TO CREATE/CLEAR THE WORK    *        
039800*    FILE FOR THIS RUN - IT IS IMMEDIATELY CLOSED AND REOPENED   *        
039900*    I-O BY REOPEN-FMELTB-IO BELOW, BEFORE ANY RECORD IS READ    *        
040000*    OR WRITTEN TO IT.  EVERY OTHER FILE OPENS ONCE AND STAYS    *        
040100*    OPEN FOR THE WHOLE RUN.  ANY NONZERO FILE STATUS ON OPEN    *        
040200*    IS TREATED AS FATAL - THERE IS NO RECOVERY PATH FOR A       *        
040300*    MISSING OR UNAVAILABLE INPUT/OUTPUT FILE AT START-UP.       *        
040400******************************************************************        
040500 1000-OPEN-FILES SECTION.                                                 
040600     MOVE 'FMELP01' TO PROGRAMA                                           
040700     OPEN INPUT  FMVIOL FMINSP                                            
040800          OUTPUT FMELTB FMSUMO FMRPT                                      
040900     IF FS-FMVIOL NOT = 0                                                 
041000        MOVE 'OPEN'   TO ACCION                                           
041100        MOVE SPACES   TO LLAVE                                            
041200        MOVE 'FMVIOL' TO ARCHIVO                                          
041300        PERFORM 8000-ABEND-RUN                                            
041400     END-IF                                                               
041500     IF FS-FMINSP NOT = 0                                                 
041600        MOVE 'OPEN'   TO ACCION                                           
041700        MOVE SPACES   TO LLAVE                                            
041800        MOVE 'FMINSP' TO ARCHIVO                                          
041900        PERFORM 8000-ABEND-RUN                                            
042000     END-IF                                                               
042100*        FMELTB IS THE ONE INDEXED FILE IN THIS RUN - ITS        *        
042200*        EXTENDED FILE STATUS IS LOADED FOR THE ABEND CALL       *        
042300*        THE SAME WAY EVERY OTHER KEYED-FILE OPEN FAILURE IN     *        
042400*        THIS SHOP'S PROGRAMS REPORTS THE DEBD1R00 DETAIL CODE.  *        
042500     IF FS-FMELTB NOT = 0                                                 
042600        MOVE 'OPEN'   TO ACCION                                           
042700        MOVE SPACES   TO LLAVE                                            
042800        MOVE 'FMELTB' TO ARCHIVO                                          
042900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
043000                              FS-FMELTB, FSE-FMELTB                       
043100        PERFORM 8000-ABEND-RUN                                            
043200     END-IF                                                               
043300     IF FS-FMSUMO NOT = 0                                                 
043400        MOVE 'OPEN'   TO ACCION                                           
043500        MOVE SPACES   TO LLAVE                                            
043600        MOVE 'FMSUMO' TO ARCHIVO                                          
043700        PERFORM 8000-ABEND-RUN                                            
043800     END-IF                                                               
043900     IF FS-FMRPT NOT = 0                                                  
044000        MOVE 'OPEN'   TO ACCION                                           
044100        MOVE SPACES   TO LLAVE                                            
044200        MOVE 'FMRPT'  TO ARCHIVO                                          
044300        PERFORM 8000-ABEND-RUN                                            
044400     END-IF.                                                              
044500 1000-OPEN-FILES-E. EXIT.                                                 
044600                                                                          
044700******************************************************************        
044800*    CLOSE AND REOPEN FMELTB FOR RANDOM I-O - THE STANDARD       *        
044900*    OPEN/CLOSE/REOPEN SHAPE THIS SHOP USES FOR ANY INDEXED      *        
045000*    WORK FILE.  FMELTB IS OPENED OUTPUT ABOVE ONLY LONG ENOUGH  *        
045100*    TO CREATE THE EMPTY WORK FILE; PASS 1 NEEDS RANDOM          *        
045200*    READ+REWRITE/WRITE ACCESS TO GIVE THE LAST-RECORD-WINS      *        
045300*    OVERWRITE BEHAVIOR, SO IT IS REOPENED I-O BEFORE PASS 1     *        
045400*    STARTS RATHER THAN AFTER.                                   *        
045500******************************************************************        
045600 REOPEN-FMELTB-IO SECTION.                                                
045700     CLOSE FMELTB                                                         
045800     OPEN  I-O FMELTB                                                     
045900     IF FS-FMELTB NOT = 0                                                 
046000        MOVE 'OPEN'   TO ACCION                                           
046100        MOVE SPACES   TO LLAVE                                            
046200        MOVE 'FMELTB' TO ARCHIVO                                          
046300        PERFORM 8000-ABEND-RUN                                            
046400     END-IF.                                                              
046500 REOPEN-FMELTB-IO-E. EXIT.                                                
046600                                                                          
046700******************************************************************        
046800*               A B E N D   T H E   R U N                        *        
046900*----------------------------------------------------------------*        
047000*    SHARED FATAL-ERROR EXIT FOR EVERY FILE OPERATION IN THIS    *        
047100*    PROGRAM - CALLER HAS ALREADY LOADED ACCION/LLAVE/ARCHIVO    *        
047200*    BEFORE PERFORMING HERE.  THE DEBD1R00 CALL IS THE SAME      *        
047300*    SHOP-STANDARD FILE-STATUS-DETAIL ROUTINE USED ON THE OPEN   *        
047400*    FAILURE PATH IN 1000 ABOVE, SO THE SPOOL MESSAGE FORMAT     *        
047500*    MATCHES WHAT THE OPERATOR ALREADY EXPECTS TO SEE FROM ANY   *        
047600*    OTHER ABEND IN THIS SHOP'S BATCH SUITE.  RETURN-CODE 91 IS  *        
047700*    THIS SHOP'S STANDING CONVENTION FOR "FILE I-O FAILURE,      *        
047800*    OPERATOR MUST CHECK THE SPOOL" ACROSS ALL FMCSA BATCH JOBS. *        
047900******************************************************************        
048000 8000-ABEND-RUN SECTION.                                                  
048100     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,              
048200                           FS-FMVIOL, FSE-FMELTB                          
048300     DISPLAY '>>> FMELP01 ABEND ON ' ARCHIVO ' ACTION '                   
048400             ACCION ' <<<' UPON CONSOLE                                   
048500     DISPLAY '    >>> CHECK FILE STATUS IN SPOOL <<<'                     
048600             UPON CONSOLE                                                 
048700     MOVE 91 TO RETURN-CODE                                               
048800     PERFORM 9000-CLOSE-FILES                                             
048900     STOP RUN.                                                            
049000 8000-ABEND-RUN-E. EXIT.                                                  
049100                                                                          
049200******************************************************************        
049300*               C L O S E   A L L   F I L E S                    *        
049400*----------------------------------------------------------------*        
049500*    UNCONDITIONAL CLOSE OF ALL FIVE FILES - CALLED BOTH FROM    *        
049600*    THE NORMAL END-OF-RUN PATH IN 000-MAIN AND FROM EVERY       *        
049700*    ABEND/ABORT EXIT (8000, 2900, 3900) SO NO FILE IS EVER      *        
049800*    LEFT OPEN WHEN THE RUN GOES DOWN, NORMALLY OR OTHERWISE.    *        
049900******************************************************************        
050000 9000-CLOSE-FILES SECTION.                                                
050100     CLOSE FMVIOL FMINSP FMELTB FMSUMO FMRPT.                             
050200 9000-CLOSE-FILES-E. EXIT.                                                
050300******************************************************************        
050400*          P A S S   1  -  B U I L D   E L P   L O O K U P       *        
050500*----------------------------------------------------------------*        
050600*    DRIVEN BY 000-MAIN'S PERFORM ... UNTIL EOF-FMVIOL - ONE     *        
050700*    CALL HERE READS AND TESTS EXACTLY ONE FMVIOL ROW.  A ROW    *        
050800*    THAT FAILS THE ELP TEST (2200 LEAVES WKS-DATE-IS-VALID AT   *        
050900*    ZERO) IS SIMPLY NOT WRITTEN TO FMELTB - IT NEVER REACHES    *        
051000*    THE LOOKUP TABLE AND SO CANNOT MATCH ANY INSPECTION IN      *        
051100*    PASS 2, WHICH IS EXACTLY THE POINT: ONLY CONFIRMED ELP      *        
051200*    CITATIONS EVER MAKE IT INTO THE LOOKUP.                     *        
051300******************************************************************        
051400 2000-BUILD-ELP-LOOKUP SECTION.                                           
051500     PERFORM 2100-READ-FMVIOL                                             
051600     IF NOT EOF-FMVIOL                                                    
051700        PERFORM 2200-TEST-ELP-VIOLATION                                   
051800        IF WKS-DATE-IS-VALID                                              
051900           PERFORM 2300-WRITE-FMELTB                                      
052000        END-IF                                                            
052100     END-IF.                                                              
052200 2000-BUILD-ELP-LOOKUP-E. EXIT.                                           
052300                                                                          
052400******************************************************************        
052500*    READ ONE VIOLATION RECORD, UNORDERED, SEQUENTIAL            *        
052600******************************************************************        
052700 2100-READ-FMVIOL SECTION.                                                
052800     READ FMVIOL                                                          
052900       AT END                                                             
053000          MOVE 1 TO WKS-EOF-FMVIOL                                        
053100       NOT AT END                                                         
053200          ADD 1 TO WKS-VIOL-READ                                          
053300     END-READ.                                                            
053400 2100-READ-FMVIOL-E. EXIT.                                                
053500                                                                          
053600******************************************************************        
053700*    ELP TEST - PART 391, SECTION 11(B)(2) OR SUFFIXED VARIANT   *        
053800*    OF 11B2 (11B2-S, 11B2-Q, 11B2-Z, ...).  OOS-INDICATOR AND   *        
053900*    PART-NO-SECTION ARE TRIMMED/UPPER-CASED FIRST - THE SOURCE  *        
054000*    FILES ARRIVE WITH MIXED CASE FROM THE STATE SYSTEMS.        *        
054100******************************************************************        
054200*----------------------------------------------------------------*        
054300*    GUARD-CLAUSE STYLE BELOW - EACH FAILED TEST DROPS STRAIGHT  *        
054400*    OUT TO THE EXIT PARAGRAPH RATHER THAN NESTING THE REST OF   *        
054500*    THE SECTION, THE WAY THIS SHOP WROTE MULTI-CONDITION TESTS  *        
054600*    BEFORE STRUCTURED-IF NESTING BECAME THE HOUSE HABIT.        *        
054700*----------------------------------------------------------------*        
054800 2200-TEST-ELP-VIOLATION SECTION.                                         
054900     MOVE ZERO  TO WKS-ELP-IS-OOS                                         
055000     MOVE ZERO  TO WKS-DATE-IS-VALID                                      
055100     MOVE FMVL-OOS-INDICATOR     TO WKS-OOS-INDICATOR-UC                  
055200     MOVE FMVL-PART-NO-SECTION   TO WKS-PART-SECTION-UC                   
055300     INSPECT WKS-OOS-INDICATOR-UC                                         
055400             CONVERTING WKS-LOWER-ALPHABET TO WKS-UPPER-ALPHABET          
055500     INSPECT WKS-PART-SECTION-UC                                          
055600             CONVERTING WKS-LOWER-ALPHABET TO WKS-UPPER-ALPHABET          
055700                                                                          
055800*        NOT PART 391 - NOT AN ELP CITATION, NOTHING TO COUNT    *        
055900     IF FMVL-PART-NO NOT = '391 '                                 CR-4410 
056000        AND FMVL-PART-NO NOT = '391'                                      
056100        GO TO 2200-TEST-ELP-VIOLATION-E                                   
056200     END-IF                                                               
056300*        NOT SECTION 11(B)(2) OR A SUFFIXED 11B2 VARIANT - SKIP  *        
056400     IF WKS-PART-SECTION-UC NOT = '11(B)(2)  '                            
056500        AND WKS-PART-SECTION-UC(1:4) NOT = '11B2'                         
056600        GO TO 2200-TEST-ELP-VIOLATION-E                                   
056700     END-IF                                                               
056800*        CHANGE-DATE BEFORE THE 2025 OOS-CRITERIA EFFECTIVE      *        
056900*        DATE DOES NOT COUNT EITHER - CR-4410 DATE GATE          *        
057000     PERFORM 2400-VALIDATE-CHANGE-DATE                                    
057100     IF NOT WKS-DATE-IS-VALID                                             
057200        GO TO 2200-TEST-ELP-VIOLATION-E                                   
057300     END-IF                                                               
057400*        PAST ALL THREE GATES - THIS IS A COUNTABLE ELP CITATION *        
057500     ADD 1 TO WKS-VIOL-ELP                                                
057600     IF WKS-OOS-INDICATOR-UC = 'TRUE ' OR 'T    '                         
057700        OR WKS-OOS-INDICATOR-UC = 'Y    ' OR 'YES  '                      
057800        OR WKS-OOS-INDICATOR-UC = '1    '                                 
057900        MOVE 1 TO WKS-ELP-IS-OOS                                          
058000     END-IF.                                                              
058100 2200-TEST-ELP-VIOLATION-E. EXIT.                                         
058200                                                                          
058300******************************************************************        
058400*    CHANGE-DATE IS "CCYYMMDD HH:MM:SS" - ONLY THE FIRST 8       *        
058500*    CHARACTERS BEFORE THE SPACE ARE THE DATE.  MUST BE 8        *        
058600*    NUMERIC DIGITS WITH YEAR >= 2025 TO BE KEPT.                *        
058700******************************************************************        
058800 2400-VALIDATE-CHANGE-DATE SECTION.                                       
058900     MOVE ZERO TO WKS-DATE-IS-VALID                                       
059000     MOVE FMVL-CHANGE-DATE(1:8) TO WKS-VIOL-DATE-PART                     
059100     IF WKS-VIOL-DATE-PART IS NUMERIC                                     
059200        IF FMVL-INSPECTION-ID NOT = SPACES                                
059300           IF WKS-VIOL-YEAR >= 2025                               CR-4410 
059400              MOVE 1 TO WKS-DATE-IS-VALID                                 
059500           END-IF                                                         
059600        END-IF                                                            
059700     END-IF.                                                              
059800 2400-VALIDATE-CHANGE-DATE-E. EXIT.                                       
059900                                                                          
060000******************************************************************        
060100*    WRITE/OVERWRITE THE LOOKUP ENTRY - LAST RECORD READ WINS.   *        
060200*    READ BY KEY FIRST, THE SAME READ-THEN-WRITE-OR-REWRITE      *        
060300*    SHAPE USED ON EVERY KEYED WORK FILE IN THIS SHOP: WHEN      *        
060400*    NOT FOUND THE ENTRY IS NEW (WRITE); WHEN FOUND, A LATER     *        
060500*    VIOLATION FOR THE SAME INSPECTION ID HAS ARRIVED AND THE    *        
060600*    OOS FLAG IS REPLACED (REWRITE).                             *        
060700******************************************************************        
060800 2300-WRITE-FMELTB SECTION.                                               
060900     MOVE FMVL-INSPECTION-ID  TO FMEL-INSPECTION-ID                       
061000     READ FMELTB                                                          
061100       INVALID KEY     CONTINUE                                           
061200       NOT INVALID KEY CONTINUE                                           
061300     END-READ                                                             
061400     EVALUATE TRUE                                                        
061500       WHEN FMELTB-NOTFND                                                 
061600          PERFORM 2310-INSERT-FMELTB                                      
061700       WHEN OTHER                                                         
061800          PERFORM 2320-UPDATE-FMELTB                                      
061900     END-EVALUATE.                                                        
062000 2300-WRITE-FMELTB-E. EXIT.                                               
062100                                                                          
062200*    NEW INSPECTION-ID - WRITES THE FIRST LOOKUP ROW FOR IT.     *        
062300*    FMELTB-DUPKEY IS TREATED AS A HARD ABEND RATHER THAN A      *        
062400*    RETRY BECAUSE A DUPLICATE KEY HERE MEANS THE READ ABOVE     *        
062500*    RETURNED NOTFND OUT OF STEP WITH THE INDEX - A STRUCTURAL   *        
062600*    INCONSISTENCY THIS PROGRAM HAS NO SAFE WAY TO PAPER OVER.   *        
062700 2310-INSERT-FMELTB SECTION.                                              
062800     IF ELP-IS-OOS                                                        
062900        MOVE 'Y' TO FMEL-OOS-FLAG                                         
063000     ELSE                                                                 
063100        MOVE 'N' TO FMEL-OOS-FLAG                                         
063200     END-IF                                                               
063300     WRITE FMEL-LOOKUP-RECORD                                             
063400     IF FS-FMELTB NOT = 0                                                 
063500        EVALUATE TRUE                                                     
063600          WHEN FMELTB-DUPKEY                                              
063700             MOVE 'DUP-KEY'          TO ACCION                            
063800             MOVE FMEL-INSPECTION-ID TO LLAVE                             
063900             MOVE 'FMELTB'           TO ARCHIVO                           
064000             PERFORM 8000-ABEND-RUN                                       
064100          WHEN OTHER                                                      
064200             MOVE 'WRITE'            TO ACCION                            
064300             MOVE FMEL-INSPECTION-ID TO LLAVE                             
064400             MOVE 'FMELTB'           TO ARCHIVO                           
064500             PERFORM 8000-ABEND-RUN                                       
064600        END-EVALUATE                                                      
064700     ELSE                                                                 
064800        MOVE 1 TO WKS-TABLE-BUILT                                         
064900     END-IF.                                                              
065000 2310-INSERT-FMELTB-E. EXIT.                                              
065100                                                                          
065200*    INSPECTION-ID ALREADY HAS A LOOKUP ROW - A LATER VIOLATION  *        
065300*    FOR THE SAME INSPECTION HAS ARRIVED, SO THE OOS-FLAG IS     *        
065400*    REPLACED RATHER THAN APPENDED; FMVIOL CAN CARRY MULTIPLE    *        
065500*    ROWS PER INSPECTION AND THE LAST ONE SEEN IN FILE ORDER     *        
065600*    WINS - THIS IS THE "LAST RECORD WINS" RULE FROM THE         *        
065700*    BUSINESS REQUIREMENTS, NOT AN ARBITRARY CHOICE.             *        
065800 2320-UPDATE-FMELTB SECTION.                                              
065900     IF ELP-IS-OOS                                                        
066000        MOVE 'Y' TO FMEL-OOS-FLAG                                         
066100     ELSE                                                                 
066200        MOVE 'N' TO FMEL-OOS-FLAG                                         
066300     END-IF                                                               
066400     REWRITE FMEL-LOOKUP-RECORD                                           
066500     IF FS-FMELTB NOT = 0                                                 
066600        MOVE 'REWRITE'          TO ACCION                                 
066700        MOVE FMEL-INSPECTION-ID TO LLAVE                                  
066800        MOVE 'FMELTB'           TO ARCHIVO                                
066900        PERFORM 8000-ABEND-RUN                                            
067000     END-IF.                                                              
067100 2320-UPDATE-FMELTB-E. EXIT.                                              
067200                                                                          
067300******************************************************************        
067400*    EMPTY LOOKUP TABLE IS AN ABORT CONDITION                    *        
067500*----------------------------------------------------------------*        
067600*    CALLED ONCE, RIGHT AFTER PASS 1 COMPLETES - IF FMVIOL       *        
067700*    CONTAINED NOT ONE QUALIFYING ELP CITATION, FMELTB IS EMPTY  *        
067800*    AND PASS 2 WOULD MATCH NOTHING AT ALL, PRODUCING A          *        
067900*    MEANINGLESS ALL-ZERO DASHBOARD FEED - BETTER TO ABORT HERE  *        
068000*    AND LET THE OPERATOR INVESTIGATE THE INPUT THAN TO FEED A   *        
068100*    SILENTLY-EMPTY REPORT TO THE COMPLIANCE DASHBOARD.          *        
068200******************************************************************        
068300 2900-CHECK-LOOKUP-NOT-EMPTY SECTION.                                     
068400     IF NOT SOME-TABLE-ENTRY-FOUND                                        
068500        DISPLAY '>>> NO ELP VIOLATIONS FOUND IN FMVIOL - RUN '            
068600                'ABORTED <<<' UPON CONSOLE                                
068700        MOVE 91 TO RETURN-CODE                                            
068800        PERFORM 9000-CLOSE-FILES                                          
068900        STOP RUN                                                          
069000     END-IF.                                                              
069100 2900-CHECK-LOOKUP-NOT-EMPTY-E. EXIT.                                     
069200******************************************************************        
069300*          P A S S   2  -  P R O C E S S   I N S P E C T I O N S *        
069400*----------------------------------------------------------------*        
069500*    DRIVEN BY 000-MAIN'S PERFORM ... UNTIL EOF-FMINSP.  AN      *        
069600*    INSPECTION WITH NO MATCHING FMELTB ROW AT ALL (LOOKUP-      *        
069700*    FOUND STAYS OFF) IS NOT AN ELP-RELATED INSPECTION AND IS    *        
069800*    SIMPLY IGNORED - IT NEVER REACHES THE COUNTERS, THE         *        
069900*    STATISTICS, OR THE DASHBOARD FEED.                          *        
070000******************************************************************        
070100 3000-PROCESS-INSPECTIONS SECTION.                                        
070200     PERFORM 3100-READ-FMINSP                                             
070300     IF NOT EOF-FMINSP                                                    
070400        PERFORM 3200-LOOKUP-FMELTB                                        
070500        IF LOOKUP-FOUND                                                   
070600           ADD 1 TO WKS-INSP-MATCHED                                      
070700           PERFORM 3400-VALIDATE-INSPECTION                               
070800           IF WKS-DATE-IS-VALID                                           
070900              PERFORM 3300-UPDATE-COUNTERS                                
071000           END-IF                                                         
071100        END-IF                                                            
071200     END-IF.                                                              
071300 3000-PROCESS-INSPECTIONS-E. EXIT.                                        
071400                                                                          
071500******************************************************************        
071600*    READ ONE INSPECTION RECORD, UNORDERED, SEQUENTIAL           *        
071700******************************************************************        
071800 3100-READ-FMINSP SECTION.                                                
071900     READ FMINSP                                                          
072000       AT END                                                             
072100          MOVE 1 TO WKS-EOF-FMINSP                                        
072200       NOT AT END                                                         
072300          ADD 1 TO WKS-INSP-READ                                          
072400     END-READ.                                                            
072500 3100-READ-FMINSP-E. EXIT.                                                
072600                                                                          
072700******************************************************************        
072800*    RANDOM LOOKUP OF THE PASS-1 ELP TABLE BY INSPECTION ID      *        
072900******************************************************************        
073000 3200-LOOKUP-FMELTB SECTION.                                              
073100     MOVE ZERO TO WKS-LOOKUP-FOUND                                        
073200     MOVE FMIS-INSPECTION-ID TO FMEL-INSPECTION-ID                        
073300     READ FMELTB                                                          
073400       INVALID KEY     CONTINUE                                           
073500       NOT INVALID KEY CONTINUE                                           
073600     END-READ                                                             
073700     EVALUATE TRUE                                                        
073800       WHEN FMELTB-NOTFND                                                 
073900          CONTINUE                                                        
074000       WHEN OTHER                                                         
074100          MOVE 1 TO WKS-LOOKUP-FOUND                                      
074200     END-EVALUATE.                                                        
074300 3200-LOOKUP-FMELTB-E. EXIT.                                              
074400                                                                          
074500******************************************************************        
074600*    REPORT-STATE MUST BE PRESENT, INSP-DATE MUST BE AN 8-DIGIT  *        
074700*    DATE WITH YEAR >= 2025.  A BLANK STATE OR UNPARSEABLE DATE  *        
074800*    IS COUNTED AS SKIPPED; A PRE-2025 INSPECTION IS DROPPED     *        
074900*    SILENTLY (NOT COUNTED AS SKIPPED, PER THE BUSINESS RULE).   *        
075000******************************************************************        
075100 3400-VALIDATE-INSPECTION SECTION.                                        
075200     MOVE ZERO TO WKS-DATE-IS-VALID                                       
075300*        BLANK REPORT-STATE - COUNTED AS SKIPPED, NOT DROPPED    *        
075400     IF FMIS-REPORT-STATE = SPACES                                        
075500        ADD 1 TO WKS-INSP-SKIPPED                                         
075600        GO TO 3400-VALIDATE-INSPECTION-E                                  
075700     END-IF                                                               
075800*        UNPARSEABLE INSP-DATE - ALSO COUNTED AS SKIPPED         *        
075900     IF FMIS-INSP-DATE IS NOT NUMERIC                                     
076000        ADD 1 TO WKS-INSP-SKIPPED                                         
076100        GO TO 3400-VALIDATE-INSPECTION-E                                  
076200     END-IF                                                               
076300*        PRE-2025 INSPECTION - DROPPED SILENTLY, PER THE RULE    *        
076400     IF WKS-INSP-YEAR >= 2025                                             
076500        MOVE 1 TO WKS-DATE-IS-VALID                                       
076600     END-IF.                                                              
076700 3400-VALIDATE-INSPECTION-E. EXIT.                                        
076800                                                                          
076900******************************************************************        
077000*    ACCUMULATE MONTH / STATE / STATE-MONTH COUNTERS.  TABLES    *        
077100*    ARE UNSORTED AT THIS POINT - NEW MONTH/STATE COMBINATIONS   *        
077200*    ARE APPENDED AND SORTED LATER IN SECTION 4000/6000.         *        
077300******************************************************************        
077400 3300-UPDATE-COUNTERS SECTION.                                            
077500*        YYYYMM IS DERIVED HERE, NOT STORED ON FMINSP ITSELF -   *        
077600*        THE EXTRACT ONLY CARRIES THE FULL INSP-DATE.            *        
077700     COMPUTE WKS-INSP-YYYYMM =                                            
077800             WKS-INSP-YEAR * 100 + WKS-INSP-MONTH                         
077900     ADD 1 TO WKS-TOTAL-ALL                                               
078000*        ALL-COUNT IS BUMPED FOR EVERY MATCHED, VALIDATED        *        
078100*        INSPECTION REGARDLESS OF OOS STATUS - THIS IS THE       *        
078200*        DENOMINATOR FOR THE OOS-RATE COMPUTED IN SECTION 4200.  *        
078300     PERFORM 3310-FIND-OR-ADD-MONTH                                       
078400     ADD 1 TO WKS-MES-ALL (WKS-IX-MES)                                    
078500     PERFORM 3320-FIND-OR-ADD-STATE                                       
078600     ADD 1 TO WKS-EST-ALL (WKS-IX-EST)                                    
078700     PERFORM 3330-FIND-OR-ADD-STATEMO                                     
078800     ADD 1 TO WKS-EM-ALL (WKS-IX-EM)                                      
078900*        OOS-COUNT ONLY BUMPS WHEN THE MATCHED FMELTB ROW CAME   *        
079000*        BACK FLAGGED 'Y' - FMEL-OOS-YES IS THE 88-LEVEL ON THE  *        
079100*        LOOKUP RECORD'S OOS-FLAG, SET BACK IN PASS 1.           *        
079200     IF FMEL-OOS-YES                                                      
079300        ADD 1 TO WKS-TOTAL-OOS                                            
079400        ADD 1 TO WKS-MES-OOS (WKS-IX-MES)                                 
079500        ADD 1 TO WKS-EST-OOS (WKS-IX-EST)                                 
079600        ADD 1 TO WKS-EM-OOS  (WKS-IX-EM)                                  
079700     END-IF.                                                              
079800 3300-UPDATE-COUNTERS-E. EXIT.                                            
079900                                                                          
080000******************************************************************        
080100*    LOCATE OR APPEND THE MONTH ENTRY - SEARCH, NOT SEARCH ALL,  *        
080200*    BECAUSE THE TABLE IS STILL IN FIRST-ENCOUNTERED ORDER       *        
080300*    DURING PASS 2 (IT IS SORTED ASCENDING LATER, SECTION 4100). *        
080400******************************************************************        
080500 3310-FIND-OR-ADD-MONTH SECTION.                                          
080600     SET WKS-IX-MES TO 1                                                  
080700     SEARCH WKS-MES-ENTRY                                                 
080800       AT END                                                             
080900          ADD 1 TO WKS-CANT-MESES                                         
081000          SET WKS-IX-MES TO WKS-CANT-MESES                                
081100          INITIALIZE WKS-MES-ENTRY (WKS-IX-MES)                           
081200          MOVE WKS-INSP-YYYYMM TO WKS-MES-YYYYMM (WKS-IX-MES)             
081300       WHEN WKS-MES-YYYYMM (WKS-IX-MES) = WKS-INSP-YYYYMM                 
081400          CONTINUE                                                        
081500     END-SEARCH.                                                          
081600 3310-FIND-OR-ADD-MONTH-E. EXIT.                                          
081700                                                                          
081800*    SAME LOCATE-OR-APPEND SHAPE AS 3310, KEYED ON THE TWO-      *        
081900*    CHARACTER REPORT-STATE CODE INSTEAD OF YYYYMM.              *        
082000 3320-FIND-OR-ADD-STATE SECTION.                                          
082100     SET WKS-IX-EST TO 1                                                  
082200     SEARCH WKS-EST-ENTRY                                                 
082300       AT END                                                             
082400          ADD 1 TO WKS-CANT-ESTADOS                                       
082500          SET WKS-IX-EST TO WKS-CANT-ESTADOS                              
082600          INITIALIZE WKS-EST-ENTRY (WKS-IX-EST)                           
082700          MOVE FMIS-REPORT-STATE TO WKS-EST-CODIGO (WKS-IX-EST)           
082800       WHEN WKS-EST-CODIGO (WKS-IX-EST) = FMIS-REPORT-STATE               
082900          CONTINUE                                                        
083000     END-SEARCH.                                                          
083100 3320-FIND-OR-ADD-STATE-E. EXIT.                                          
083200                                                                          
083300*    THIRD LOCATE-OR-APPEND, KEYED ON THE STATE/MONTH PAIR       *        
083400*    TOGETHER - THIS IS THE TABLE 5100-5120 SEARCH LATER TO      *        
083500*    BUILD THE MOVERS COMPARISON, SO STATE AND MONTH MUST BOTH   *        
083600*    MATCH FOR A HIT.                                            *        
083700 3330-FIND-OR-ADD-STATEMO SECTION.                                        
083800     SET WKS-IX-EM TO 1                                                   
083900     SEARCH WKS-EM-ENTRY                                                  
084000       AT END                                                             
084100          ADD 1 TO WKS-CANT-ESTMES                                        
084200          SET WKS-IX-EM TO WKS-CANT-ESTMES                                
084300          INITIALIZE WKS-EM-ENTRY (WKS-IX-EM)                             
084400          MOVE FMIS-REPORT-STATE TO WKS-EM-ESTADO (WKS-IX-EM)             
084500          MOVE WKS-INSP-YYYYMM   TO WKS-EM-YYYYMM (WKS-IX-EM)             
084600       WHEN WKS-EM-ESTADO (WKS-IX-EM) = FMIS-REPORT-STATE                 
084700            AND WKS-EM-YYYYMM (WKS-IX-EM) = WKS-INSP-YYYYMM               
084800          CONTINUE                                                        
084900     END-SEARCH.                                                          
085000 3330-FIND-OR-ADD-STATEMO-E. EXIT.                                        
085100                                                                          
085200******************************************************************        
085300*    ZERO MATCHED INSPECTIONS IS AN ABORT CONDITION; A LOW       *        
085400*    TOTAL IS A WARNING ONLY (ISSUED FROM 7000-PRINT-REPORT)     *        
085500******************************************************************        
085600 3900-CHECK-GRAND-TOTAL SECTION.                                          
085700     IF WKS-TOTAL-ALL = ZERO                                              
085800        DISPLAY '>>> NO MATCHED INSPECTIONS FOUND - RUN '                 
085900                'ABORTED <<<' UPON CONSOLE                                
086000        MOVE 91 TO RETURN-CODE                                            
086100        PERFORM 9000-CLOSE-FILES                                          
086200        STOP RUN                                                          
086300     END-IF.                                                              
086400 3900-CHECK-GRAND-TOTAL-E. EXIT.                                          
086500******************************************************************        
086600*          S T A T - C A L C                                     *        
086700******************************************************************        
086800 4000-COMPUTE-STATISTICS SECTION.                                         
086900     PERFORM 4100-SORT-MONTH-TABLE                                        
087000     PERFORM 4200-COMPUTE-OOS-RATE                                        
087100             THRU 4300-COMPUTE-AVG-PER-MONTH-E                            
087200     PERFORM 4400-COMPUTE-PEAK-MONTH                                      
087300     PERFORM 4500-COMPUTE-MOM-CHANGE.                                     
087400 4000-COMPUTE-STATISTICS-E. EXIT.                                         
087500                                                                          
087600******************************************************************        
087700*    BUBBLE SORT WKS-TABLA-MESES ASCENDING BY YYYYMM - SMALL     *        
087800*    TABLE (AT MOST 60 ENTRIES), A SIMPLE EXCHANGE SORT IS       *        
087900*    ADEQUATE HERE AND KEEPS THIS SECTION OFF THE SORT UTILITY,  *        
088000*    WHICH THIS SHOP RESERVES FOR THE FILE-SIZED SORT/MERGE JOBS.*        
088100******************************************************************        
088200 4100-SORT-MONTH-TABLE SECTION.                                           
088300     MOVE 1 TO WKS-SORT-PASS-FLAG                                         
088400     PERFORM 4110-ONE-MONTH-PASS UNTIL WKS-SORT-PASS-FLAG = 0.            
088500 4100-SORT-MONTH-TABLE-E. EXIT.                                           
088600                                                                          
088700*    ONE PASS OF THE EXCHANGE SORT - RESETS THE FLAG, THEN WALKS *        
088800*    ADJACENT PAIRS.  4100 KEEPS CALLING THIS UNTIL A FULL PASS  *        
088900*    FLIPS NO PAIRS, WHICH IS THE STANDARD BUBBLE-SORT STOP TEST.*        
089000 4110-ONE-MONTH-PASS SECTION.                                             
089100     MOVE 0 TO WKS-SORT-PASS-FLAG                                         
089200     PERFORM 4120-COMPARE-MONTH-PAIR                                      
089300             VARYING WKS-IX-MES FROM 1 BY 1                               
089400             UNTIL WKS-IX-MES >= WKS-CANT-MESES.                          
089500 4110-ONE-MONTH-PASS-E. EXIT.                                             
089600                                                                          
089700*    SWAPS THE TWO ADJACENT MONTH ENTRIES VIA WKS-MES-HOLD WHEN  *        
089800*    OUT OF ORDER, AND SETS THE FLAG SO 4100 KNOWS TO GO AROUND  *        
089900*    AGAIN - AN ENTIRE MES-ENTRY GROUP MOVES IN ONE MOVE, NOT    *        
090000*    JUST THE YYYYMM KEY, SO THE COUNTS TRAVEL WITH THEIR MONTH. *        
090100 4120-COMPARE-MONTH-PAIR SECTION.                                         
090200     SET WKS-IX-MES2 TO WKS-IX-MES                                        
090300     SET WKS-IX-MES2 UP BY 1                                              
090400     IF WKS-MES-YYYYMM (WKS-IX-MES) >                                     
090500        WKS-MES-YYYYMM (WKS-IX-MES2)                                      
090600        MOVE WKS-MES-ENTRY (WKS-IX-MES)  TO WKS-MES-HOLD                  
090700        MOVE WKS-MES-ENTRY (WKS-IX-MES2) TO WKS-MES-ENTRY                 
090800                                             (WKS-IX-MES)                 
090900        MOVE WKS-MES-HOLD                TO WKS-MES-ENTRY                 
091000                                             (WKS-IX-MES2)                
091100        MOVE 1 TO WKS-SORT-PASS-FLAG                                      
091200     END-IF.                                                              
091300 4120-COMPARE-MONTH-PAIR-E. EXIT.                                         
091400                                                                          
091500******************************************************************        
091600*    OOS-RATE = TOTAL-OOS / TOTAL-ALL * 100, ROUNDED 1 DP        *        
091700*----------------------------------------------------------------*        
091800*    THIS IS THE HEADLINE COMPLIANCE-DASHBOARD NUMBER - THE      *        
091900*    PERCENTAGE OF ALL MATCHED INSPECTIONS THAT CARRIED AN ELP   *        
092000*    OUT-OF-SERVICE CITATION FOR THE WHOLE RUN, NOT PER MONTH.   *        
092100*    WKS-TOTAL-OOS AND WKS-TOTAL-ALL ARE RUNNING COUNTERS KEPT   *        
092200*    BY 3300-UPDATE-COUNTERS DURING PASS 2 - BY THE TIME THIS    *        
092300*    SECTION RUNS THEY ALREADY HOLD THE FULL-RUN GRAND TOTALS,   *        
092400*    SO NO TABLE WALK IS NEEDED HERE, JUST THE ONE DIVISION.     *        
092500*    A ZERO WKS-TOTAL-ALL (NO MATCHED INSPECTIONS AT ALL) WOULD  *        
092600*    DIVIDE BY ZERO, BUT 3900-CHECK-GRAND-TOTAL HAS ALREADY      *        
092700*    ABENDED THE RUN BEFORE THIS SECTION IS EVER REACHED IN     *         
092800*    THAT CASE - THE ZERO GUARD HERE IS BELT-AND-SUSPENDERS.     *        
092900******************************************************************        
093000 4200-COMPUTE-OOS-RATE SECTION.                                           
093100     MOVE ZERO TO WKS-OOS-RATE                                            
093200     IF WKS-TOTAL-ALL NOT = ZERO                                          
093300        COMPUTE WKS-OOS-RATE ROUNDED =                                    
093400                WKS-TOTAL-OOS / WKS-TOTAL-ALL * 100                       
093500     END-IF.                                                              
093600 4200-COMPUTE-OOS-RATE-E. EXIT.                                           
093700                                                                          
093800******************************************************************        
093900*    AVG-PER-MONTH = TOTAL-OOS / MONTH COUNT, ROUNDED INTEGER    *        
094000*----------------------------------------------------------------*        
094100*    A SIMPLE MEAN OF THE MONTHLY OOS COUNT ACROSS EVERY MONTH   *        
094200*    THAT HAS AT LEAST ONE ROW IN WKS-TABLA-MESES - THIS IS NOT  *        
094300*    A TRAILING-12 OR CALENDAR-YEAR AVERAGE, IT IS OVER WHATEVER *        
094400*    SPAN OF MONTHS THE INPUT ACTUALLY COVERED FOR THIS RUN.     *        
094500*    WKS-CANT-MESES IS THE MONTH-TABLE OCCURS-DEPENDING-ON       *        
094600*    COUNT, NOT A CALENDAR CONSTANT, SO A SHORT TEST RUN WITH    *        
094700*    ONLY ONE OR TWO MONTHS OF DATA STILL AVERAGES CORRECTLY.    *        
094800******************************************************************        
094900 4300-COMPUTE-AVG-PER-MONTH SECTION.                                      
095000     MOVE ZERO TO WKS-AVG-PER-MONTH                                       
095100     IF WKS-CANT-MESES NOT = ZERO                                         
095200        COMPUTE WKS-AVG-PER-MONTH ROUNDED =                               
095300                WKS-TOTAL-OOS / WKS-CANT-MESES                            
095400     END-IF.                                                              
095500 4300-COMPUTE-AVG-PER-MONTH-E. EXIT.                                      
095600                                                                          
095700******************************************************************        
095800*    PEAK MONTH - FIRST ENCOUNTERED MAXIMUM, ASCENDING SCAN      *        
095900*----------------------------------------------------------------*        
096000*    WKS-TABLA-MESES IS ALREADY SORTED ASCENDING BY YYYYMM AT    *        
096100*    THIS POINT (SECTION 4100 RAN FIRST), SO A SINGLE LEFT-TO-   *        
096200*    RIGHT SCAN VISITS THE MONTHS IN CALENDAR ORDER.  STRICT     *        
096300*    GREATER-THAN IN 4410 MEANS A LATER MONTH MUST EXCEED, NOT   *        
096400*    MERELY TIE, THE CURRENT PEAK TO REPLACE IT - SO WHEN TWO    *        
096500*    MONTHS TIE FOR THE HIGHEST OOS COUNT, THE EARLIER ONE WINS  *        
096600*    AND STAYS THE REPORTED PEAK, NOT THE LATER ONE.             *        
096700******************************************************************        
096800 4400-COMPUTE-PEAK-MONTH SECTION.                                         
096900     MOVE 'N/A    ' TO WKS-PEAK-LABEL                                     
097000     MOVE ZERO      TO WKS-PEAK-COUNT                                     
097100     IF WKS-CANT-MESES NOT = ZERO                                         
097200        PERFORM 4410-SCAN-FOR-PEAK                                        
097300                VARYING WKS-IX-MES FROM 1 BY 1                            
097400                UNTIL WKS-IX-MES > WKS-CANT-MESES                         
097500     END-IF.                                                              
097600 4400-COMPUTE-PEAK-MONTH-E. EXIT.                                         
097700                                                                          
097800*    ONE SCAN STEP - REMEMBER THE INDEX, NOT JUST THE COUNT, SO  *        
097900*    4420 CAN LOOK THE YYYYMM BACK UP ONCE THE SCAN IS DONE.     *        
098000 4410-SCAN-FOR-PEAK SECTION.                                              
098100     IF WKS-MES-OOS (WKS-IX-MES) > WKS-PEAK-COUNT                         
098200        MOVE WKS-MES-OOS (WKS-IX-MES) TO WKS-PEAK-COUNT                   
098300        MOVE WKS-IX-MES TO WKS-PEAK-IX                                    
098400     END-IF.                                                              
098500 4410-SCAN-FOR-PEAK-E. EXIT.                                              
098600                                                                          
098700******************************************************************        
098800*    MOM-CHANGE - SEE BUSINESS RULES; NOTE WKS-CANT-MESES - 2    *        
098900*    IS THE 2ND-TO-LAST (FULL) MONTH AND WKS-CANT-MESES - 1 IS   *        
099000*    THE ONE BEFORE IT WHEN THERE ARE >= 3 MONTHS OF DATA.       *        
099100*----------------------------------------------------------------*        
099200*    THE LAST MONTH IN THE TABLE IS TREATED AS A PARTIAL/IN-     *        
099300*    PROGRESS MONTH AND IS DELIBERATELY LEFT OUT OF THIS         *        
099400*    COMPARISON - COMPARING A FULL CALENDAR MONTH AGAINST ONE    *        
099500*    STILL BEING FED BY THE ROADSIDE-INSPECTION EXTRACT WOULD    *        
099600*    ALWAYS SHOW A MISLEADING DROP.  SO WITH 3+ MONTHS ON FILE   *        
099700*    THE COMPARISON IS SECOND-TO-LAST VS. THIRD-TO-LAST; WITH    *        
099800*    EXACTLY 2 MONTHS ON FILE THERE IS NO SPARE MONTH TO SET     *        
099900*    ASIDE, SO THE ONLY TWO MONTHS PRESENT ARE COMPARED INSTEAD  *        
100000*    (A DELIBERATE EXCEPTION, NOT AN OVERSIGHT); WITH FEWER      *        
100100*    THAN 2 MONTHS THERE IS NOTHING TO COMPARE AND THE FIELD     *        
100200*    STAYS ZERO.  A ZERO PRIOR-MONTH COUNT IS GUARDED AGAINST    *        
100300*    IN BOTH BRANCHES SINCE IT WOULD OTHERWISE DIVIDE BY ZERO.   *        
100400******************************************************************        
100500 4500-COMPUTE-MOM-CHANGE SECTION.                                         
100600     MOVE ZERO TO WKS-MOM-CHANGE                                          
100700     EVALUATE TRUE                                                        
100800        WHEN WKS-CANT-MESES >= 3                                          
100900*              SKIP THE LAST (PARTIAL) MONTH - BACK UP TWO       *        
101000           SET WKS-IX-MES  TO WKS-CANT-MESES                              
101100           SET WKS-IX-MES  DOWN BY 1                                      
101200           SET WKS-IX-MES2 TO WKS-IX-MES                                  
101300           SET WKS-IX-MES2 DOWN BY 1                                      
101400           IF WKS-MES-OOS (WKS-IX-MES2) NOT = ZERO                        
101500              COMPUTE WKS-MOM-CHANGE ROUNDED =                            
101600                (WKS-MES-OOS (WKS-IX-MES)                                 
101700                 - WKS-MES-OOS (WKS-IX-MES2))                             
101800                / WKS-MES-OOS (WKS-IX-MES2) * 100                         
101900           END-IF                                                         
102000        WHEN WKS-CANT-MESES = 2                                           
102100*              ONLY TWO MONTHS ON FILE - NO SPARE MONTH TO DROP  *        
102200           IF WKS-MES-OOS (1) NOT = ZERO                                  
102300              COMPUTE WKS-MOM-CHANGE ROUNDED =                            
102400                (WKS-MES-OOS (2) - WKS-MES-OOS (1))                       
102500                / WKS-MES-OOS (1) * 100                                   
102600           END-IF                                                         
102700        WHEN OTHER                                                        
102800*              0 OR 1 MONTH ON FILE - NOTHING TO COMPARE         *        
102900           CONTINUE                                                       
103000     END-EVALUATE.                                                        
103100 4500-COMPUTE-MOM-CHANGE-E. EXIT.                                         
103200                                                                          
103300******************************************************************        
103400*    THE 4400 PEAK LABEL IS FILLED IN ONCE THE PEAK INDEX IS     *        
103500*    KNOWN - CALLED FROM 6000 AFTER MONTH LABELS ARE AVAILABLE   *        
103600*----------------------------------------------------------------*        
103700*    "MMM 'YY" IS SPACE-APOSTROPHE-YY, NOT MMM-APOSTROPHE-YY -   *        
103800*    THE SPACE BEFORE THE APOSTROPHE MATTERS AND WAS MISSING     *        
103900*    HERE FOR A TIME; IT MATCHES THE SPACE THE 6100/7100 MONTH-  *        
104000*    LABEL BUILDERS ALREADY PUT BEFORE THEIR TWO-DIGIT YEAR.     *        
104100*    WKS-PEAK-LABEL STAYS 'N/A    ' (SET IN 4400) WHEN THERE IS  *        
104200*    NO DATA TO PEAK ON, SO THIS SECTION IS A NO-OP IN THAT CASE.*        
104300******************************************************************        
104400 4420-FORMAT-PEAK-LABEL SECTION.                                          
104500     IF WKS-PEAK-IX NOT = ZERO                                            
104600        MOVE WKS-MES-YYYYMM (WKS-PEAK-IX) TO WKS-LABEL-YYYYMM             
104700        PERFORM 6110-FORMAT-MONTH-LABEL                                   
104800        STRING WKS-MON-ABBREV DELIMITED BY SIZE                           
104900               ' '       DELIMITED BY SIZE                                
105000               ''''      DELIMITED BY SIZE                                
105100               WKS-LABEL-YY DELIMITED BY SIZE                             
105200               INTO WKS-PEAK-LABEL                                        
105300     END-IF.                                                              
105400 4420-FORMAT-PEAK-LABEL-E. EXIT.                                          
105500******************************************************************        
105600*          M O V E R S - C A L C                                 *        
105700*----------------------------------------------------------------*        
105800*    "MOVERS" ARE THE STATES WHOSE OOS COUNT SWUNG THE MOST,     *        
105900*    UP OR DOWN, BETWEEN THE TWO MOST RECENT FULL CALENDAR       *        
106000*    MONTHS ON FILE.  THIS NEEDS AT LEAST 3 MONTHS OF MONTH-     *        
106100*    TABLE DATA BEFORE IT CAN RUN AT ALL: THE LAST MONTH IN THE  *        
106200*    TABLE IS PARTIAL (SAME REASONING AS 4500 MOM-CHANGE ABOVE)  *        
106300*    AND IS SKIPPED, SO "CURRENT" MEANS THE SECOND-TO-LAST       *        
106400*    MONTH AND "PREVIOUS" MEANS THE THIRD-TO-LAST.  WITH FEWER   *        
106500*    THAN 3 MONTHS ON FILE THERE IS NO PREVIOUS FULL MONTH TO    *        
106600*    COMPARE AGAINST, SO WKS-CANT-MOVERS STAYS ZERO AND BOTH     *        
106700*    THE INCREASES AND DECREASES LISTS ON THE REPORT PRINT       *        
106800*    BLANK - THIS IS EXPECTED BEHAVIOR FOR A SHORT RUN, NOT A    *        
106900*    BUG.  WKS-CANT-ESTADOS AND WKS-EST-CODIGO (THE SORTED       *        
107000*    DISTINCT-STATE TABLE) COME OUT OF PASS 2 THE SAME WAY THE   *        
107100*    MONTH TABLE DOES - SEE 3000-BUILD-STATE-TABLE.              *        
107200******************************************************************        
107300 5000-COMPUTE-MOVERS SECTION.                                             
107400     MOVE ZERO TO WKS-CANT-MOVERS                                         
107500     IF WKS-CANT-MESES >= 3                                               
107600*              BACK UP PAST THE PARTIAL MONTH TO GET CURR/PREV   *        
107700        SET WKS-IX-MES TO WKS-CANT-MESES                                  
107800        SET WKS-IX-MES DOWN BY 1                                          
107900        MOVE WKS-MES-YYYYMM (WKS-IX-MES) TO WKS-MV-CURR-YYYYMM            
108000        SET WKS-IX-MES DOWN BY 1                                          
108100        MOVE WKS-MES-YYYYMM (WKS-IX-MES) TO WKS-MV-PREV-YYYYMM            
108200        PERFORM 5100-BUILD-CHANGE-TABLE                                   
108300                VARYING WKS-IX-EST FROM 1 BY 1                            
108400                UNTIL WKS-IX-EST > WKS-CANT-ESTADOS                       
108500        PERFORM 5200-SORT-CHANGE-TABLE                                    
108600        PERFORM 5300-SELECT-INCREASES                                     
108700        PERFORM 5400-SELECT-DECREASES                                     
108800     END-IF.                                                              
108900 5000-COMPUTE-MOVERS-E. EXIT.                                             
109000                                                                          
109100******************************************************************        
109200*    FOR EACH STATE, LOOK UP ITS OOS COUNT IN THE PREVIOUS AND   *        
109300*    CURRENT FULL MONTH; A STATE WITH NO ROW FOR A MONTH COUNTS  *        
109400*    ZERO FOR IT.  ONLY STATES WITH PREVIOUS >= 5 QUALIFY.       *        
109500*----------------------------------------------------------------*        
109600*    THE >= 5 MINIMUM-VOLUME FLOOR (CR-4602) KEEPS A STATE WITH  *        
109700*    ONE OR TWO STRAY INSPECTIONS LAST MONTH FROM SWAMPING THE   *        
109800*    TOP-MOVERS LISTS WITH A HUGE BUT MEANINGLESS PERCENT        *        
109900*    SWING - A JUMP FROM 1 TO 4 IS A 300% INCREASE ON PAPER BUT  *        
110000*    TELLS THE READER NOTHING ABOUT THE STATE'S ENFORCEMENT      *        
110100*    TREND.  THE FLOOR IS CHECKED AGAINST THE PREVIOUS MONTH'S   *        
110200*    COUNT ONLY, NOT THE CURRENT MONTH'S, SO A STATE CAN STILL   *        
110300*    QUALIFY EVEN IF IT DROPPED TO ZERO THIS MONTH (A REAL AND   *        
110400*    REPORTABLE 100% DECREASE).  STATES BELOW THE FLOOR SIMPLY   *        
110500*    NEVER GET A ROW IN WKS-TABLA-MOVERS AND SO NEVER REACH THE  *        
110600*    SORT OR THE TOP-3 SELECTION BELOW.                          *        
110700******************************************************************        
110800 5100-BUILD-CHANGE-TABLE SECTION.                                         
110900     MOVE ZERO TO WKS-MV-PREV-COUNT WKS-MV-CURR-COUNT                     
111000     PERFORM 5110-FIND-STATE-MONTH-PREV                                   
111100     PERFORM 5120-FIND-STATE-MONTH-CURR                                   
111200     IF WKS-MV-PREV-COUNT >= 5                                    CR-4602 
111300        ADD 1 TO WKS-CANT-MOVERS                                          
111400        SET WKS-IX-MV TO WKS-CANT-MOVERS                                  
111500        MOVE WKS-EST-CODIGO (WKS-IX-EST)                                  
111600                               TO WKS-MV-ESTADO (WKS-IX-MV)               
111700        MOVE WKS-MV-CURR-COUNT TO WKS-MV-ACTUAL (WKS-IX-MV)               
111800        MOVE WKS-MV-PREV-COUNT TO WKS-MV-PREVIO (WKS-IX-MV)               
111900*              PERCENT CHANGE IS SAFE HERE - PREV IS >= 5        *        
112000        COMPUTE WKS-MV-CAMBIO (WKS-IX-MV) ROUNDED =                       
112100             (WKS-MV-CURR-COUNT - WKS-MV-PREV-COUNT)                      
112200             / WKS-MV-PREV-COUNT * 100                                    
112300     END-IF.                                                              
112400 5100-BUILD-CHANGE-TABLE-E. EXIT.                                         
112500                                                                          
112600*    WKS-EM-ENTRY (ESTADO/MES) IS THE STATE-BY-MONTH OOS COUNT   *        
112700*    TABLE BUILT DURING PASS 2 - SEARCH (NOT SEARCH ALL) IS      *        
112800*    USED BECAUSE THE TABLE IS KEPT IN BUILD ORDER, NOT SORTED   *        
112900*    BY STATE+MONTH, SO A SERIAL SEARCH IS THE ONLY OPTION; AT   *        
113000*    END LEAVES THE COUNT AT ITS MOVE ZERO DEFAULT FROM 5100.    *        
113100 5110-FIND-STATE-MONTH-PREV SECTION.                                      
113200     SET WKS-IX-EM TO 1                                                   
113300     SEARCH WKS-EM-ENTRY                                                  
113400       AT END                                                             
113500          CONTINUE                                                        
113600       WHEN WKS-EM-ESTADO (WKS-IX-EM) =                                   
113700               WKS-EST-CODIGO (WKS-IX-EST)                                
113800            AND WKS-EM-YYYYMM (WKS-IX-EM) = WKS-MV-PREV-YYYYMM            
113900          MOVE WKS-EM-OOS (WKS-IX-EM) TO WKS-MV-PREV-COUNT                
114000     END-SEARCH.                                                          
114100 5110-FIND-STATE-MONTH-PREV-E. EXIT.                                      
114200                                                                          
114300*    SAME LOOKUP AS 5110, AGAINST THE CURRENT FULL MONTH RATHER  *        
114400*    THAN THE PREVIOUS ONE - KEPT AS ITS OWN PARAGRAPH RATHER    *        
114500*    THAN A PARAMETERIZED ONE BECAUSE THIS SHOP DOES NOT PASS    *        
114600*    WORKING-STORAGE FIELDS AS IF THEY WERE CALL PARAMETERS.     *        
114700 5120-FIND-STATE-MONTH-CURR SECTION.                                      
114800     SET WKS-IX-EM TO 1                                                   
114900     SEARCH WKS-EM-ENTRY                                                  
115000       AT END                                                             
115100          CONTINUE                                                        
115200       WHEN WKS-EM-ESTADO (WKS-IX-EM) =                                   
115300               WKS-EST-CODIGO (WKS-IX-EST)                                
115400            AND WKS-EM-YYYYMM (WKS-IX-EM) = WKS-MV-CURR-YYYYMM            
115500          MOVE WKS-EM-OOS (WKS-IX-EM) TO WKS-MV-CURR-COUNT                
115600     END-SEARCH.                                                          
115700 5120-FIND-STATE-MONTH-CURR-E. EXIT.                                      
115800                                                                          
115900******************************************************************        
116000*    SORT WKS-TABLA-MOVERS DESCENDING BY PERCENT CHANGE          *        
116100*----------------------------------------------------------------*        
116200*    SAME BUBBLE-SORT SHAPE AS 4100'S MONTH-TABLE SORT, FOR THE  *        
116300*    SAME REASON - WKS-TABLA-MOVERS TOPS OUT AT ONE ROW PER      *        
116400*    QUALIFYING STATE, WELL UNDER THE THRESHOLD WHERE THIS SHOP  *        
116500*    WOULD REACH FOR THE SORT UTILITY INSTEAD.  DESCENDING BY    *        
116600*    WKS-MV-CAMBIO PUTS THE BIGGEST INCREASE FIRST AND THE       *        
116700*    BIGGEST DECREASE LAST, WHICH IS EXACTLY THE ORDER 5300      *        
116800*    AND 5400 BELOW NEED TO PEEL THEIR ENTRIES OFF FROM.         *        
116900******************************************************************        
117000 5200-SORT-CHANGE-TABLE SECTION.                                          
117100     MOVE 1 TO WKS-MV-SORT-FLAG                                           
117200     PERFORM 5210-ONE-MOVER-PASS UNTIL WKS-MV-SORT-FLAG = 0.              
117300 5200-SORT-CHANGE-TABLE-E. EXIT.                                          
117400                                                                          
117500*    ONE FULL LEFT-TO-RIGHT PASS OVER THE MOVERS TABLE; STOPS    *        
117600*    SETTING THE SORT FLAG ONLY WHEN A WHOLE PASS MAKES NO       *        
117700*    SWAPS, THE STANDARD BUBBLE-SORT EXIT TEST.                  *        
117800 5210-ONE-MOVER-PASS SECTION.                                             
117900     MOVE 0 TO WKS-MV-SORT-FLAG                                           
118000     PERFORM 5220-COMPARE-MOVER-PAIR                                      
118100             VARYING WKS-IX-MV FROM 1 BY 1                                
118200             UNTIL WKS-IX-MV >= WKS-CANT-MOVERS.                          
118300 5210-ONE-MOVER-PASS-E. EXIT.                                             
118400                                                                          
118500*    SWAP ADJACENT ENTRIES WHEN THE LEFT ONE'S PERCENT CHANGE    *        
118600*    IS SMALLER THAN THE RIGHT ONE'S - WKS-MV-ENTRY IS THE       *        
118700*    WHOLE-ROW GROUP ITEM SO ONE MOVE CARRIES STATE, CURRENT,    *        
118800*    PREVIOUS AND PERCENT TOGETHER; NO FIELD IS EVER SWAPPED     *        
118900*    PIECEMEAL.                                                  *        
119000 5220-COMPARE-MOVER-PAIR SECTION.                                         
119100     SET WKS-IX-MV2 TO WKS-IX-MV                                          
119200     SET WKS-IX-MV2 UP BY 1                                               
119300     IF WKS-MV-CAMBIO (WKS-IX-MV) < WKS-MV-CAMBIO (WKS-IX-MV2)            
119400        MOVE WKS-MV-ENTRY (WKS-IX-MV)  TO WKS-MV-HOLD                     
119500        MOVE WKS-MV-ENTRY (WKS-IX-MV2) TO WKS-MV-ENTRY (WKS-IX-MV)        
119600        MOVE WKS-MV-HOLD                                                  
119700                       TO WKS-MV-ENTRY (WKS-IX-MV2)                       
119800        MOVE 1 TO WKS-MV-SORT-FLAG                                        
119900     END-IF.                                                              
120000 5220-COMPARE-MOVER-PAIR-E. EXIT.                                         
120100                                                                          
120200******************************************************************        
120300*    INCREASES = FIRST 3 ENTRIES OF THE SORTED LIST (OR FEWER)   *        
120400*----------------------------------------------------------------*        
120500*    THE TABLE IS ALREADY DESCENDING BY PERCENT CHANGE COMING    *        
120600*    OUT OF 5200, SO THE TOP 3 INCREASES ARE SIMPLY THE FIRST 3  *        
120700*    ROWS - NO SEPARATE "ONLY POSITIVE CHANGES" FILTER IS NEEDED *        
120800*    OR APPLIED; IF FEWER THAN 3 STATES QUALIFIED AT ALL (SEE    *        
120900*    5100'S >= 5 FLOOR), WKS-TOP-LIMIT IS CAPPED AT WHATEVER     *        
121000*    COUNT DID QUALIFY SO THE LOOP DOES NOT WALK OFF THE END OF  *        
121100*    A SHORT TABLE.                                              *        
121200******************************************************************        
121300 5300-SELECT-INCREASES SECTION.                                   CR-4487 
121400     MOVE ZERO TO WKS-CANT-INCREASES                                      
121500     IF WKS-CANT-MOVERS >= 3                                              
121600        MOVE 3 TO WKS-TOP-LIMIT                                           
121700     ELSE                                                                 
121800        MOVE WKS-CANT-MOVERS TO WKS-TOP-LIMIT                             
121900     END-IF                                                               
122000     PERFORM 5310-COPY-INCREASE                                           
122100             VARYING WKS-IX-MV FROM 1 BY 1                                
122200             UNTIL WKS-IX-MV > WKS-TOP-LIMIT.                             
122300 5300-SELECT-INCREASES-E. EXIT.                                           
122400                                                                          
122500*    COPY ONE SORTED-TABLE ROW INTO THE NEXT FREE SLOT OF THE    *        
122600*    INCREASES TABLE, IN THE SAME ORDER IT WAS FOUND.            *        
122700 5310-COPY-INCREASE SECTION.                                              
122800     ADD 1 TO WKS-CANT-INCREASES                                          
122900     SET WKS-IX-INC TO WKS-CANT-INCREASES                                 
123000     MOVE WKS-MV-ENTRY (WKS-IX-MV) TO WKS-INC-ENTRY (WKS-IX-INC).         
123100 5310-COPY-INCREASE-E. EXIT.                                              
123200                                                                          
123300******************************************************************        
123400*    DECREASES = LAST 3 ENTRIES, REVERSED (MOST NEGATIVE FIRST); *        
123500*    EMPTY UNLESS AT LEAST 3 STATES QUALIFIED                    *        
123600*----------------------------------------------------------------*        
123700*    WALKS THE SORTED TABLE BACKWARD FROM THE LAST ROW SO THE    *        
123800*    BIGGEST DROP PRINTS FIRST ON THE DECREASES SIDE OF THE      *        
123900*    REPORT, MIRRORING HOW 5300 PUTS THE BIGGEST INCREASE FIRST. *        
124000*    UNLIKE 5300, THIS IS DELIBERATELY ALL-OR-NOTHING: WITH      *        
124100*    FEWER THAN 3 QUALIFYING STATES THE DECREASES LIST PRINTS    *        
124200*    EMPTY RATHER THAN PARTIALLY FILLED, SINCE WITH SO FEW       *        
124300*    MOVERS THE "BIGGEST" ENTRIES ARE ALREADY COVERED ON THE     *        
124400*    INCREASES SIDE AND SHOWING THE SAME HANDFUL OF STATES       *        
124500*    TWICE WOULD BE MISLEADING - SEE CR-4487.                    *        
124600******************************************************************        
124700 5400-SELECT-DECREASES SECTION.                                   CR-4487 
124800     MOVE ZERO TO WKS-CANT-DECREASES                                      
124900     IF WKS-CANT-MOVERS >= 3                                              
125000        SET WKS-IX-MV TO WKS-CANT-MOVERS                                  
125100        PERFORM 5410-COPY-DECREASE                                        
125200                VARYING WKS-DEC-STEP FROM 1 BY 1                          
125300                UNTIL WKS-DEC-STEP > 3                                    
125400     END-IF.                                                              
125500 5400-SELECT-DECREASES-E. EXIT.                                           
125600                                                                          
125700*    COPY ONE ROW, WALKING THE SOURCE TABLE BACKWARD (WKS-IX-MV  *        
125800*    COUNTS DOWN) WHILE THE DESTINATION TABLE IS FILLED FORWARD  *        
125900*    (WKS-IX-DEC COUNTS UP), WHICH IS WHAT PRODUCES THE          *        
126000*    MOST-NEGATIVE-FIRST ORDER ON THE PRINTED REPORT.            *        
126100 5410-COPY-DECREASE SECTION.                                              
126200     ADD 1 TO WKS-CANT-DECREASES                                          
126300     SET WKS-IX-DEC TO WKS-CANT-DECREASES                                 
126400     MOVE WKS-MV-ENTRY (WKS-IX-MV) TO WKS-DEC-ENTRY (WKS-IX-DEC)          
126500     SET WKS-IX-MV DOWN BY 1.                                             
126600 5410-COPY-DECREASE-E. EXIT.                                              
126700                                                                          
126800******************************************************************        
126900*               O U T P U T - B U I L D                          *        
127000*    TURNS THE PASS-2 ACCUMULATOR TABLES INTO FMSUMO ROWS IN     *        
127100*    THE ORDER THE DASHBOARD FEED EXPECTS THEM - MONTHLY, TOP    *        
127200*    STATES, STATE-BY-MONTH, MOVERS, THEN THE SCALAR HEADER ROW  *        
127300******************************************************************        
127400 6000-BUILD-OUTPUT SECTION.                                               
127500     PERFORM 6100-WRITE-MONTHLY-ROWS                                      
127600     PERFORM 6200-SELECT-TOP-STATES                                       
127700     PERFORM 6300-WRITE-TOPSTATE-ROWS                                     
127800     PERFORM 6400-WRITE-STATEMO-ROWS                                      
127900     PERFORM 6500-WRITE-MOVER-ROWS                                        
128000     PERFORM 6600-WRITE-SUMMARY-ROW.                                      
128100 6000-BUILD-OUTPUT-E. EXIT.                                               
128200                                                                          
128300******************************************************************        
128400*    ONE 'M' ROW PER MONTH, ASCENDING - WKS-TABLA-MESES IS       *        
128500*    ALREADY SORTED ASCENDING BY SECTION 4100                   *         
128600******************************************************************        
128700 6100-WRITE-MONTHLY-ROWS SECTION.                                         
128800     PERFORM 6120-WRITE-ONE-MONTHLY                                       
128900             VARYING WKS-IX-MES FROM 1 BY 1                               
129000             UNTIL WKS-IX-MES > WKS-CANT-MESES.                           
129100 6100-WRITE-MONTHLY-ROWS-E. EXIT.                                         
129200                                                                          
129300******************************************************************        
129400*    BUILDS WKS-MON-ABBREV FROM WKS-LABEL-MM - CALLER LOADS     *         
129500*    WKS-LABEL-YYYYMM FIRST.  SHARED BY 4420, 6120, 6420, 7110,  *        
129600*    7320                                                        *        
129700******************************************************************        
129800 6110-FORMAT-MONTH-LABEL SECTION.                                         
129900     MOVE WKS-MES-ABREV (WKS-LABEL-MM) TO WKS-MON-ABBREV.                 
130000 6110-FORMAT-MONTH-LABEL-E. EXIT.                                         
130100                                                                          
130200*    ONE 'M' ROW - FMSO-MO-LABEL CARRIES THE HUMAN-READABLE      *        
130300*    "MMM 'YY" LABEL RATHER THAN THE RAW YYYYMM, SINCE THE       *        
130400*    DASHBOARD FEED PRINTS THESE LABELS DIRECTLY WITHOUT ANY     *        
130500*    FURTHER DATE FORMATTING ON ITS OWN SIDE.                    *        
130600 6120-WRITE-ONE-MONTHLY SECTION.                                          
130700     MOVE SPACES TO FMSO-RECORD                                           
130800     MOVE 'M' TO FMSO-REC-TYPE                                            
130900     MOVE WKS-MES-YYYYMM (WKS-IX-MES) TO WKS-LABEL-YYYYMM                 
131000     PERFORM 6110-FORMAT-MONTH-LABEL                                      
131100     STRING WKS-MON-ABBREV DELIMITED BY SIZE                              
131200            ' '           DELIMITED BY SIZE                               
131300            WKS-LABEL-YY  DELIMITED BY SIZE                               
131400            INTO FMSO-MO-LABEL                                            
131500     MOVE WKS-MES-OOS (WKS-IX-MES) TO FMSO-MO-OOS                         
131600     MOVE WKS-MES-ALL (WKS-IX-MES) TO FMSO-MO-ALL                         
131700     PERFORM 6900-WRITE-FMSUMO.                                           
131800 6120-WRITE-ONE-MONTHLY-E. EXIT.                                          
131900                                                                          
132000******************************************************************        
132100*    TOP 10 STATES BY OOS COUNT, DESCENDING, TIES KEEP ENCOUNTER *        
132200*    ORDER.  NON-DESTRUCTIVE - WKS-TABLA-ESTADOS ITSELF IS NEVER *        
132300*    RE-SEQUENCED SO SECTION 6400 CAN STILL WALK IT IN ENCOUNTER *        
132400*    ORDER FOR THE STATE-MONTHLY ROWS.  WKS-EST-PICKED-FLAG      *        
132500*    MARKS ENTRIES ALREADY LIFTED INTO WKS-TOP-STATE-IX          *        
132600******************************************************************        
132700 6200-SELECT-TOP-STATES SECTION.                                          
132800     PERFORM 6210-CLEAR-PICKED                                            
132900             VARYING WKS-IX-EST FROM 1 BY 1                               
133000             UNTIL WKS-IX-EST > WKS-CANT-ESTADOS                          
133100     IF WKS-CANT-ESTADOS >= 10                                            
133200        MOVE 10 TO WKS-TOP-LIMIT                                          
133300     ELSE                                                                 
133400        MOVE WKS-CANT-ESTADOS TO WKS-TOP-LIMIT                            
133500     END-IF                                                               
133600     PERFORM 6220-PICK-ONE-STATE                                          
133700             VARYING WKS-IX-TOP FROM 1 BY 1                               
133800             UNTIL WKS-IX-TOP > WKS-TOP-LIMIT.                            
133900 6200-SELECT-TOP-STATES-E. EXIT.                                          
134000                                                                          
134100*    RESET ONE STATE'S PICKED FLAG BEFORE THE TOP-10 SELECTION   *        
134200*    STARTS - CALLED ONCE PER STATE BY THE VARYING LOOP ABOVE.   *        
134300 6210-CLEAR-PICKED SECTION.                                               
134400     MOVE 0 TO WKS-EST-PICKED-FLAG (WKS-IX-EST).                          
134500 6210-CLEAR-PICKED-E. EXIT.                                               
134600                                                                          
134700*    ONE ROUND OF "FIND THE HIGHEST OOS COUNT NOT YET PICKED" - *         
134800*    THIS IS A SELECTION-SORT STYLE PICK, RUN EXACTLY            *        
134900*    WKS-TOP-LIMIT TIMES RATHER THAN SORTING THE WHOLE STATE     *        
135000*    TABLE, SINCE ONLY THE TOP 10 (OR FEWER) ARE EVER NEEDED     *        
135100*    AND THE FULL TABLE MUST STAY IN ENCOUNTER ORDER FOR 6400.   *        
135200 6220-PICK-ONE-STATE SECTION.                                             
135300     MOVE ZERO TO WKS-TOP-BEST-VAL                                        
135400     MOVE ZERO TO WKS-TOP-BEST-IX                                         
135500     PERFORM 6230-SCAN-FOR-BEST                                           
135600             VARYING WKS-IX-EST2 FROM 1 BY 1                              
135700             UNTIL WKS-IX-EST2 > WKS-CANT-ESTADOS                         
135800     IF WKS-TOP-BEST-IX NOT = ZERO                                        
135900        MOVE 1 TO WKS-EST-PICKED-FLAG (WKS-TOP-BEST-IX)                   
136000        MOVE WKS-TOP-BEST-IX TO WKS-TOP-STATE-IX (WKS-IX-TOP)             
136100     END-IF.                                                              
136200 6220-PICK-ONE-STATE-E. EXIT.                                             
136300                                                                          
136400*    STRICT GREATER-THAN AGAIN (SAME TIE-BREAK RULE AS 4410) -   *        
136500*    ON A TIE THE EARLIEST-ENCOUNTERED STATE IN THE TABLE KEEPS  *        
136600*    ITS SPOT AND A LATER STATE WITH AN EQUAL COUNT DOES NOT     *        
136700*    DISPLACE IT.                                                *        
136800 6230-SCAN-FOR-BEST SECTION.                                              
136900     IF WKS-EST-PICKED-FLAG (WKS-IX-EST2) = ZERO                          
137000        IF WKS-EST-OOS (WKS-IX-EST2) > WKS-TOP-BEST-VAL                   
137100           MOVE WKS-EST-OOS (WKS-IX-EST2) TO WKS-TOP-BEST-VAL             
137200           MOVE WKS-IX-EST2 TO WKS-TOP-BEST-IX                            
137300        END-IF                                                            
137400     END-IF.                                                              
137500 6230-SCAN-FOR-BEST-E. EXIT.                                              
137600                                                                          
137700*    WRITES ONE 'T' ROW PER ENTRY 6220/6230 ALREADY PICKED, IN   *        
137800*    THE RANK ORDER THEY WERE PICKED IN - NO RE-SORT NEEDED HERE.*        
137900 6300-WRITE-TOPSTATE-ROWS SECTION.                                        
138000     PERFORM 6310-WRITE-ONE-TOPSTATE                                      
138100             VARYING WKS-IX-TOP FROM 1 BY 1                               
138200             UNTIL WKS-IX-TOP > WKS-TOP-LIMIT.                            
138300 6300-WRITE-TOPSTATE-ROWS-E. EXIT.                                        
138400                                                                          
138500*    WKS-TOP-STATE-IX POINTS BACK INTO WKS-TABLA-ESTADOS - THE   *        
138600*    'T' ROW CARRIES THE STATE'S FULL-RUN TOTALS, NOT A RANK OR  *        
138700*    PERCENTAGE, SO THE DASHBOARD CAN COMPUTE ITS OWN DISPLAY.   *        
138800 6310-WRITE-ONE-TOPSTATE SECTION.                                         
138900     SET WKS-IX-EST TO WKS-TOP-STATE-IX (WKS-IX-TOP)                      
139000     MOVE SPACES TO FMSO-RECORD                                           
139100     MOVE 'T' TO FMSO-REC-TYPE                                            
139200     MOVE WKS-EST-CODIGO (WKS-IX-EST) TO FMSO-TS-STATE                    
139300     MOVE WKS-EST-OOS (WKS-IX-EST)    TO FMSO-TS-OOS                      
139400     MOVE WKS-EST-ALL (WKS-IX-EST)    TO FMSO-TS-ALL                      
139500     PERFORM 6900-WRITE-FMSUMO.                                           
139600 6310-WRITE-ONE-TOPSTATE-E. EXIT.                                         
139700                                                                          
139800******************************************************************        
139900*    STATE-MONTHLY ROWS - OUTER LOOP WALKS WKS-TABLA-ESTADOS IN  *        
140000*    ITS UNDISTURBED ENCOUNTER ORDER; INNER LOOP WALKS THE       *        
140100*    ASCENDING MONTH TABLE AND SKIPS MONTHS THE STATE HAS NO     *        
140200*    DATA FOR                                                    *        
140300******************************************************************        
140400 6400-WRITE-STATEMO-ROWS SECTION.                                         
140500     PERFORM 6410-WRITE-STATE-MONTHS                                      
140600             VARYING WKS-IX-EST FROM 1 BY 1                               
140700             UNTIL WKS-IX-EST > WKS-CANT-ESTADOS.                         
140800 6400-WRITE-STATEMO-ROWS-E. EXIT.                                         
140900                                                                          
141000 6410-WRITE-STATE-MONTHS SECTION.                                         
141100     PERFORM 6420-WRITE-ONE-STATEMO                                       
141200             VARYING WKS-IX-MES FROM 1 BY 1                               
141300             UNTIL WKS-IX-MES > WKS-CANT-MESES.                           
141400 6410-WRITE-STATE-MONTHS-E. EXIT.                                         
141500                                                                          
141600 6420-WRITE-ONE-STATEMO SECTION.                                          
141700     PERFORM 6430-FIND-STATEMO                                            
141800     IF SM-ENTRY-FOUND                                                    
141900        MOVE SPACES TO FMSO-RECORD                                        
142000        MOVE 'S' TO FMSO-REC-TYPE                                         
142100        MOVE WKS-EST-CODIGO (WKS-IX-EST) TO FMSO-SM-STATE                 
142200        MOVE WKS-MES-YYYYMM (WKS-IX-MES) TO WKS-LABEL-YYYYMM              
142300        PERFORM 6110-FORMAT-MONTH-LABEL                                   
142400        STRING WKS-MON-ABBREV DELIMITED BY SIZE                           
142500               ' '           DELIMITED BY SIZE                            
142600               WKS-LABEL-YY  DELIMITED BY SIZE                            
142700               INTO FMSO-SM-LABEL                                         
142800        MOVE WKS-SM-OOS-FOUND TO FMSO-SM-OOS                              
142900        MOVE WKS-SM-ALL-FOUND TO FMSO-SM-ALL                              
143000        PERFORM 6900-WRITE-FMSUMO                                         
143100     END-IF.                                                              
143200 6420-WRITE-ONE-STATEMO-E. EXIT.                                          
143300                                                                          
143400******************************************************************        
143500*    KEYED LOOKUP (STATE, MONTH) IN WKS-TABLA-ESTMES - SAME      *        
143600*    SEARCH SHAPE AS 5110/5120.  SHARED BY 6420 AND 7320         *        
143700******************************************************************        
143800 6430-FIND-STATEMO SECTION.                                               
143900     MOVE ZERO TO WKS-SM-FOUND                                            
144000     MOVE ZERO TO WKS-SM-OOS-FOUND WKS-SM-ALL-FOUND                       
144100     SET WKS-IX-EM TO 1                                                   
144200     SEARCH WKS-EM-ENTRY                                                  
144300       AT END                                                             
144400          CONTINUE                                                        
144500       WHEN WKS-EM-ESTADO (WKS-IX-EM) =                                   
144600               WKS-EST-CODIGO (WKS-IX-EST)                                
144700            AND WKS-EM-YYYYMM (WKS-IX-EM) =                               
144800                WKS-MES-YYYYMM (WKS-IX-MES)                               
144900          MOVE 1 TO WKS-SM-FOUND                                          
145000          MOVE WKS-EM-OOS (WKS-IX-EM) TO WKS-SM-OOS-FOUND                 
145100          MOVE WKS-EM-ALL (WKS-IX-EM) TO WKS-SM-ALL-FOUND                 
145200     END-SEARCH.                                                          
145300 6430-FIND-STATEMO-E. EXIT.                                               
145400                                                                          
145500 6500-WRITE-MOVER-ROWS SECTION.                                           
145600     PERFORM 6510-WRITE-ONE-INCREASE                                      
145700             VARYING WKS-IX-INC FROM 1 BY 1                               
145800             UNTIL WKS-IX-INC > WKS-CANT-INCREASES                        
145900     PERFORM 6520-WRITE-ONE-DECREASE                                      
146000             VARYING WKS-IX-DEC FROM 1 BY 1                               
146100             UNTIL WKS-IX-DEC > WKS-CANT-DECREASES.                       
146200 6500-WRITE-MOVER-ROWS-E. EXIT.                                           
146300                                                                          
146400*    ONE 'I' ROW PER BIGGEST-INCREASE STATE, ALREADY IN         *         
146500*    DESCENDING-CHANGE ORDER FROM 5300 - NO RE-SORT NEEDED HERE. *        
146600 6510-WRITE-ONE-INCREASE SECTION.                                         
146700     MOVE SPACES TO FMSO-RECORD                                           
146800     MOVE 'I' TO FMSO-REC-TYPE                                            
146900     MOVE WKS-INC-ESTADO (WKS-IX-INC) TO FMSO-MV-STATE                    
147000     MOVE WKS-INC-CAMBIO (WKS-IX-INC) TO FMSO-MV-CHANGE                   
147100     MOVE WKS-INC-ACTUAL (WKS-IX-INC) TO FMSO-MV-CURRENT                  
147200     MOVE WKS-INC-PREVIO (WKS-IX-INC) TO FMSO-MV-PREVIOUS                 
147300     PERFORM 6900-WRITE-FMSUMO.                                           
147400 6510-WRITE-ONE-INCREASE-E. EXIT.                                         
147500                                                                          
147600*    ONE 'D' ROW PER BIGGEST-DECREASE STATE, MOST-NEGATIVE-      *        
147700*    FIRST - SAME RECORD SHAPE AS 6510 EXCEPT FOR THE TYPE CODE. *        
147800 6520-WRITE-ONE-DECREASE SECTION.                                         
147900     MOVE SPACES TO FMSO-RECORD                                           
148000     MOVE 'D' TO FMSO-REC-TYPE                                            
148100     MOVE WKS-DEC-ESTADO (WKS-IX-DEC) TO FMSO-MV-STATE                    
148200     MOVE WKS-DEC-CAMBIO (WKS-IX-DEC) TO FMSO-MV-CHANGE                   
148300     MOVE WKS-DEC-ACTUAL (WKS-IX-DEC) TO FMSO-MV-CURRENT                  
148400     MOVE WKS-DEC-PREVIO (WKS-IX-DEC) TO FMSO-MV-PREVIOUS                 
148500     PERFORM 6900-WRITE-FMSUMO.                                           
148600 6520-WRITE-ONE-DECREASE-E. EXIT.                                         
148700                                                                          
148800******************************************************************        
148900*    THE 'H' SCALAR ROW - LAST ROW WRITTEN TO FMSUMO.  PEAK      *        
149000*    LABEL IS FORMATTED HERE BECAUSE IT NEEDS 6110, WHICH LIVES  *        
149100*    IN THIS SECTION                                             *        
149200******************************************************************        
149300 6600-WRITE-SUMMARY-ROW SECTION.                                          
149400     MOVE ZERO TO WKS-STATE-COUNT                                         
149500     PERFORM 6610-COUNT-STATES-WITH-OOS                                   
149600             VARYING WKS-IX-EST FROM 1 BY 1                               
149700             UNTIL WKS-IX-EST > WKS-CANT-ESTADOS                          
149800     PERFORM 4420-FORMAT-PEAK-LABEL                                       
149900     PERFORM 6620-FORMAT-RUN-DATE                                         
150000     MOVE SPACES TO FMSO-RECORD                                           
150100     MOVE 'H' TO FMSO-REC-TYPE                                            
150200     MOVE WKS-TOTAL-OOS     TO FMSO-SUM-TOTAL-OOS                         
150300     MOVE WKS-TOTAL-ALL     TO FMSO-SUM-TOTAL-ALL                         
150400     MOVE WKS-OOS-RATE      TO FMSO-SUM-OOS-RATE                          
150500     MOVE WKS-AVG-PER-MONTH TO FMSO-SUM-AVG-MONTH                         
150600     MOVE WKS-PEAK-LABEL    TO FMSO-SUM-PEAK-LABEL                        
150700     MOVE WKS-PEAK-COUNT    TO FMSO-SUM-PEAK-COUNT                        
150800     MOVE WKS-MOM-CHANGE    TO FMSO-SUM-MOM-CHANGE                        
150900     MOVE WKS-STATE-COUNT   TO FMSO-SUM-STATE-COUNT                       
151000     MOVE WKS-RUN-DATE      TO FMSO-SUM-RUN-DATE                          
151100     MOVE 'real'            TO FMSO-SUM-DATA-SOURCE                       
151200     PERFORM 6900-WRITE-FMSUMO.                                           
151300 6600-WRITE-SUMMARY-ROW-E. EXIT.                                          
151400                                                                          
151500*    STATE-COUNT ON THE 'H' ROW IS "HOW MANY STATES HAD AT       *        
151600*    LEAST ONE OOS CITATION THIS RUN", NOT THE TOTAL DISTINCT    *        
151700*    STATE COUNT - A STATE WITH INSPECTIONS BUT ZERO OOS HITS    *        
151800*    DOES NOT COUNT TOWARD THIS FIGURE.                          *        
151900 6610-COUNT-STATES-WITH-OOS SECTION.                                      
152000     IF WKS-EST-OOS (WKS-IX-EST) > ZERO                                   
152100        ADD 1 TO WKS-STATE-COUNT                                          
152200     END-IF.                                                              
152300 6610-COUNT-STATES-WITH-OOS-E. EXIT.                                      
152400                                                                          
152500******************************************************************        
152600*    RUN DATE AS "MONTH DD, YYYY" - NO INTRINSIC FUNCTIONS, JUST *        
152700*    ACCEPT FROM DATE AND THE FMACUM FULL-MONTH-NAME TABLE       *        
152800******************************************************************        
152900 6620-FORMAT-RUN-DATE SECTION.                                            
153000     ACCEPT WKS-SYSTEM-DATE FROM DATE YYYYMMDD                            
153100     MOVE SPACES TO WKS-RUN-DATE                                          
153200     STRING WKS-MES-LARGO (WKS-SYS-MM) DELIMITED BY SPACE                 
153300            ' '                        DELIMITED BY SIZE                  
153400            WKS-SYS-DD                 DELIMITED BY SIZE                  
153500            ', '                       DELIMITED BY SIZE                  
153600            WKS-SYS-CCYY               DELIMITED BY SIZE                  
153700            INTO WKS-RUN-DATE.                                            
153800 6620-FORMAT-RUN-DATE-E. EXIT.                                            
153900                                                                          
154000******************************************************************        
154100*    WRITE ONE FMSUMO ROW - SHARED STATUS CHECK, THE SAME        *        
154200*    WRITE-THEN-CHECK-FILE-STATUS SHAPE USED THROUGHOUT THIS     *        
154300*    PROGRAM'S OUTPUT SECTIONS                                   *        
154400******************************************************************        
154500 6900-WRITE-FMSUMO SECTION.                                               
154600     WRITE FMSO-RECORD                                                    
154700     IF FS-FMSUMO NOT = 0                                                 
154800        MOVE 'WRITE'   TO ACCION                                          
154900        MOVE SPACES    TO LLAVE                                           
155000        MOVE 'FMSUMO'  TO ARCHIVO                                         
155100        PERFORM 8000-ABEND-RUN                                            
155200     END-IF.                                                              
155300 6900-WRITE-FMSUMO-E. EXIT.                                               
155400                                                                          
155500******************************************************************        
155600*                  R E P O R T S                                 *        
155700*    PRINTS THE RUN-SUMMARY REPORT TO FMRPT - BANNER, PROGRESS   *        
155800*    LINES, SUMMARY BLOCK, THEN THE FOUR COLUMNAR SECTIONS       *        
155900******************************************************************        
156000 7000-PRINT-REPORT SECTION.                                               
156100     PERFORM 7010-PRINT-BANNER                                            
156200     PERFORM 7020-PRINT-PROGRESS                                          
156300     PERFORM 7030-PRINT-SUMMARY-BLOCK                                     
156400     PERFORM 7100-PRINT-MONTHLY-SECTION                                   
156500     PERFORM 7200-PRINT-TOPSTATE-SECTION                                  
156600     PERFORM 7300-PRINT-STATEMO-SECTION                                   
156700     PERFORM 7400-PRINT-MOVERS-SECTION.                                   
156800 7000-PRINT-REPORT-E. EXIT.                                               
156900                                                                          
157000*    TITLE LINE FOLLOWED BY A BLANK SPACER LINE - THE SAME TWO-  *        
157100*    LINE BANNER SHAPE THIS SHOP USES TO OPEN EVERY REPORT       *        
157200*    BEFORE THE DETAIL SECTIONS START.                           *        
157300 7010-PRINT-BANNER SECTION.                                               
157400     MOVE SPACES TO REPORT-LINE                                           
157500     MOVE 'FMCSA ELP DATA CONVERTER' TO REPORT-LINE                       
157600     PERFORM 7900-WRITE-FMRPT                                             
157700     MOVE SPACES TO REPORT-LINE                                           
157800     PERFORM 7900-WRITE-FMRPT.                                            
157900 7010-PRINT-BANNER-E. EXIT.                                               
158000                                                                          
158100******************************************************************        
158200*    PASS-1/PASS-2 SCAN COUNTS, SKIPPED-COUNT WHEN NONZERO, AND  *        
158300*    THE LOW-VOLUME WARNING (UPSI-0 SWITCH CAN SUPPRESS IT ON    *        
158400*    A KNOWN-SMALL TEST RUN)                                     *        
158500******************************************************************        
158600 7020-PRINT-PROGRESS SECTION.                                             
158700     MOVE SPACES TO WKS-RPT-2CTR-LINE                                     
158800     MOVE 'VIOLATIONS SCANNED:  ' TO WKS-R2-LABEL1                        
158900     MOVE WKS-VIOL-READ  TO WKS-R2-VALUE1                                 
159000     MOVE 'ELP VIOLATIONS FOUND:' TO WKS-R2-LABEL2                        
159100     MOVE WKS-VIOL-ELP   TO WKS-R2-VALUE2                                 
159200     MOVE WKS-RPT-2CTR-LINE TO REPORT-LINE                                
159300     PERFORM 7900-WRITE-FMRPT                                             
159400                                                                          
159500     MOVE SPACES TO WKS-RPT-2CTR-LINE                                     
159600     MOVE 'INSPECTIONS SCANNED: ' TO WKS-R2-LABEL1                        
159700     MOVE WKS-INSP-READ  TO WKS-R2-VALUE1                                 
159800     MOVE 'INSPECTIONS MATCHED:' TO WKS-R2-LABEL2                         
159900     MOVE WKS-INSP-MATCHED TO WKS-R2-VALUE2                               
160000     MOVE WKS-RPT-2CTR-LINE TO REPORT-LINE                                
160100     PERFORM 7900-WRITE-FMRPT                                             
160200                                                                          
160300     MOVE SPACES TO WKS-RPT-2CTR-LINE                                     
160400     MOVE 'OOS COUNT:           ' TO WKS-R2-LABEL1                        
160500     MOVE WKS-TOTAL-OOS  TO WKS-R2-VALUE1                                 
160600     MOVE 'ALL COUNT:           ' TO WKS-R2-LABEL2                        
160700     MOVE WKS-TOTAL-ALL  TO WKS-R2-VALUE2                                 
160800     MOVE WKS-RPT-2CTR-LINE TO REPORT-LINE                                
160900     PERFORM 7900-WRITE-FMRPT                                             
161000                                                                          
161100     IF WKS-INSP-SKIPPED > ZERO                                           
161200        MOVE SPACES TO WKS-RPT-2CTR-LINE                                  
161300        MOVE 'INSPECTIONS SKIPPED: ' TO WKS-R2-LABEL1                     
161400        MOVE WKS-INSP-SKIPPED TO WKS-R2-VALUE1                            
161500        MOVE WKS-RPT-2CTR-LINE TO REPORT-LINE                             
161600        PERFORM 7900-WRITE-FMRPT                                          
161700     END-IF                                                               
161800                                                                          
161900*        40000 IS NOT A HARD VALIDATION FLOOR, JUST A HEADS-UP   *        
162000*        TO THE ANALYST THAT THIS RUN'S VOLUME LOOKS THIN FOR    *        
162100*        A FULL REPORTING PERIOD - UPSI-0 OFF SUPPRESSES IT ON   *        
162200*        DELIBERATELY SMALL TEST RUNS SO IT DOES NOT CLUTTER     *        
162300*        EVERY DEV-BOX SMOKE TEST.                               *        
162400     IF WKS-TOTAL-ALL < 40000 AND WKS-LOW-VOLUME-SHOW                     
162500        MOVE SPACES TO REPORT-LINE                                        
162600        MOVE '*** LOW VOLUME WARNING - TOTAL-ALL UNDER 40000 ***'         
162700                                          TO REPORT-LINE                  
162800        PERFORM 7900-WRITE-FMRPT                                          
162900     END-IF.                                                              
163000 7020-PRINT-PROGRESS-E. EXIT.                                             
163100                                                                          
163200******************************************************************        
163300*    TWO-COLUMN RECAP BLOCK AT THE TOP OF THE PRINTED REPORT -   *        
163400*    OOS/ALL COUNTS, STATE/MONTH COUNTS, THEN THE OOS RATE ON A  *        
163500*    LINE OF ITS OWN SINCE IT IS A PERCENT, NOT A RAW COUNT AND  *        
163600*    DOES NOT PAIR CLEANLY WITH A SECOND COLUMN VALUE.  THESE    *        
163700*    ARE THE SAME FIGURES FMSUMO CARRIES ON THE 'H' ROW, JUST    *        
163800*    LAID OUT FOR A HUMAN READER INSTEAD OF A DOWNSTREAM FEED.   *        
163900******************************************************************        
164000 7030-PRINT-SUMMARY-BLOCK SECTION.                                        
164100     MOVE SPACES TO WKS-RPT-2CTR-LINE                                     
164200     MOVE 'TOTAL OOS VIOLATIONS:' TO WKS-R2-LABEL1                        
164300     MOVE WKS-TOTAL-OOS   TO WKS-R2-VALUE1                                
164400     MOVE 'TOTAL ALL VIOLATIONS:' TO WKS-R2-LABEL2                        
164500     MOVE WKS-TOTAL-ALL   TO WKS-R2-VALUE2                                
164600     MOVE WKS-RPT-2CTR-LINE TO REPORT-LINE                                
164700     PERFORM 7900-WRITE-FMRPT                                             
164800                                                                          
164900     MOVE SPACES TO WKS-RPT-2CTR-LINE                                     
165000     MOVE 'STATE COUNT:         ' TO WKS-R2-LABEL1                        
165100     MOVE WKS-STATE-COUNT  TO WKS-R2-VALUE1                               
165200     MOVE 'NUMBER OF MONTHS:    ' TO WKS-R2-LABEL2                        
165300     MOVE WKS-CANT-MESES   TO WKS-R2-VALUE2                               
165400     MOVE WKS-RPT-2CTR-LINE TO REPORT-LINE                                
165500     PERFORM 7900-WRITE-FMRPT                                             
165600                                                                          
165700     MOVE SPACES TO WKS-RPT-PCT-LINE                                      
165800     MOVE 'OOS RATE (PERCENT):  ' TO WKS-PCT-LABEL                        
165900     MOVE WKS-OOS-RATE     TO WKS-PCT-VALUE                               
166000     MOVE WKS-RPT-PCT-LINE TO REPORT-LINE                                 
166100     PERFORM 7900-WRITE-FMRPT.                                            
166200 7030-PRINT-SUMMARY-BLOCK-E. EXIT.                                        
166300                                                                          
166400*    FOUR REPORT SECTIONS FOLLOW, EACH A HEADING LINE PLUS A     *        
166500*    DETAIL LOOP OVER A TABLE ALREADY BUILT AND SORTED EARLIER - *        
166600*    NONE OF THEM REBUILD OR RESEQUENCE ANYTHING, THEY ONLY      *        
166700*    FORMAT WHAT 3000/4000/5000/6200 ALREADY COMPUTED.           *        
166800 7100-PRINT-MONTHLY-SECTION SECTION.                                      
166900     MOVE SPACES TO REPORT-LINE                                           
167000     MOVE 'MONTHLY SECTION' TO REPORT-LINE                                
167100     PERFORM 7900-WRITE-FMRPT                                             
167200     PERFORM 7110-PRINT-ONE-MONTHLY                                       
167300             VARYING WKS-IX-MES FROM 1 BY 1                               
167400             UNTIL WKS-IX-MES > WKS-CANT-MESES.                           
167500 7100-PRINT-MONTHLY-SECTION-E. EXIT.                                      
167600                                                                          
167700 7110-PRINT-ONE-MONTHLY SECTION.                                          
167800     MOVE SPACES TO WKS-RPT-ROW-LINE                                      
167900     MOVE WKS-MES-YYYYMM (WKS-IX-MES) TO WKS-LABEL-YYYYMM                 
168000     PERFORM 6110-FORMAT-MONTH-LABEL                                      
168100     STRING WKS-MON-ABBREV DELIMITED BY SIZE                              
168200            ' '           DELIMITED BY SIZE                               
168300            WKS-LABEL-YY  DELIMITED BY SIZE                               
168400            INTO WKS-RR-LABEL                                             
168500     MOVE WKS-MES-OOS (WKS-IX-MES) TO WKS-RR-OOS                          
168600     MOVE WKS-MES-ALL (WKS-IX-MES) TO WKS-RR-ALL                          
168700     MOVE WKS-RPT-ROW-LINE TO REPORT-LINE                                 
168800     PERFORM 7900-WRITE-FMRPT.                                            
168900 7110-PRINT-ONE-MONTHLY-E. EXIT.                                          
169000                                                                          
169100 7200-PRINT-TOPSTATE-SECTION SECTION.                                     
169200     MOVE SPACES TO REPORT-LINE                                           
169300     MOVE 'TOP STATES SECTION' TO REPORT-LINE                             
169400     PERFORM 7900-WRITE-FMRPT                                             
169500     PERFORM 7210-PRINT-ONE-TOPSTATE                                      
169600             VARYING WKS-IX-TOP FROM 1 BY 1                               
169700             UNTIL WKS-IX-TOP > WKS-TOP-LIMIT.                            
169800 7200-PRINT-TOPSTATE-SECTION-E. EXIT.                                     
169900                                                                          
170000 7210-PRINT-ONE-TOPSTATE SECTION.                                         
170100     SET WKS-IX-EST TO WKS-TOP-STATE-IX (WKS-IX-TOP)                      
170200     MOVE SPACES TO WKS-RPT-ROW-LINE                                      
170300     MOVE WKS-EST-CODIGO (WKS-IX-EST) TO WKS-RR-LABEL                     
170400     MOVE WKS-EST-OOS (WKS-IX-EST)    TO WKS-RR-OOS                       
170500     MOVE WKS-EST-ALL (WKS-IX-EST)    TO WKS-RR-ALL                       
170600     MOVE WKS-RPT-ROW-LINE TO REPORT-LINE                                 
170700     PERFORM 7900-WRITE-FMRPT.                                            
170800 7210-PRINT-ONE-TOPSTATE-E. EXIT.                                         
170900                                                                          
171000 7300-PRINT-STATEMO-SECTION SECTION.                                      
171100     MOVE SPACES TO REPORT-LINE                                           
171200     MOVE 'STATE-MONTHLY SECTION' TO REPORT-LINE                          
171300     PERFORM 7900-WRITE-FMRPT                                             
171400     PERFORM 7310-PRINT-STATE-BREAK                                       
171500             VARYING WKS-IX-EST FROM 1 BY 1                               
171600             UNTIL WKS-IX-EST > WKS-CANT-ESTADOS.                         
171700 7300-PRINT-STATEMO-SECTION-E. EXIT.                                      
171800                                                                          
171900 7310-PRINT-STATE-BREAK SECTION.                                          
172000     MOVE SPACES TO REPORT-LINE                                           
172100     MOVE '  STATE: ' TO REPORT-LINE                                      
172200     MOVE WKS-EST-CODIGO (WKS-IX-EST) TO REPORT-LINE (11:2)               
172300     PERFORM 7900-WRITE-FMRPT                                             
172400     PERFORM 7320-PRINT-ONE-STATEMO                                       
172500             VARYING WKS-IX-MES FROM 1 BY 1                               
172600             UNTIL WKS-IX-MES > WKS-CANT-MESES.                           
172700 7310-PRINT-STATE-BREAK-E. EXIT.                                          
172800                                                                          
172900 7320-PRINT-ONE-STATEMO SECTION.                                          
173000     PERFORM 6430-FIND-STATEMO                                            
173100     IF SM-ENTRY-FOUND                                                    
173200        MOVE SPACES TO WKS-RPT-ROW-LINE                                   
173300        MOVE WKS-MES-YYYYMM (WKS-IX-MES) TO WKS-LABEL-YYYYMM              
173400        PERFORM 6110-FORMAT-MONTH-LABEL                                   
173500        STRING WKS-MON-ABBREV DELIMITED BY SIZE                           
173600               ' '           DELIMITED BY SIZE                            
173700               WKS-LABEL-YY  DELIMITED BY SIZE                            
173800               INTO WKS-RR-LABEL                                          
173900        MOVE WKS-SM-OOS-FOUND TO WKS-RR-OOS                               
174000        MOVE WKS-SM-ALL-FOUND TO WKS-RR-ALL                               
174100        MOVE WKS-RPT-ROW-LINE TO REPORT-LINE                              
174200        PERFORM 7900-WRITE-FMRPT                                          
174300     END-IF.                                                              
174400 7320-PRINT-ONE-STATEMO-E. EXIT.                                          
174500                                                                          
174600 7400-PRINT-MOVERS-SECTION SECTION.                                       
174700     MOVE SPACES TO REPORT-LINE                                           
174800     MOVE 'BIGGEST INCREASES' TO REPORT-LINE                              
174900     PERFORM 7900-WRITE-FMRPT                                             
175000     PERFORM 7410-PRINT-ONE-INCREASE                                      
175100             VARYING WKS-IX-INC FROM 1 BY 1                               
175200             UNTIL WKS-IX-INC > WKS-CANT-INCREASES                        
175300     MOVE SPACES TO REPORT-LINE                                           
175400     MOVE 'BIGGEST DECREASES' TO REPORT-LINE                              
175500     PERFORM 7900-WRITE-FMRPT                                             
175600     PERFORM 7420-PRINT-ONE-DECREASE                                      
175700             VARYING WKS-IX-DEC FROM 1 BY 1                               
175800             UNTIL WKS-IX-DEC > WKS-CANT-DECREASES.                       
175900 7400-PRINT-MOVERS-SECTION-E. EXIT.                                       
176000                                                                          
176100 7410-PRINT-ONE-INCREASE SECTION.                                         
176200     MOVE SPACES TO WKS-RPT-MOVER-LINE                                    
176300     MOVE WKS-INC-ESTADO (WKS-IX-INC) TO WKS-MV-STATE-ED                  
176400     MOVE WKS-INC-CAMBIO (WKS-IX-INC) TO WKS-MV-CHANGE-ED                 
176500     MOVE WKS-INC-ACTUAL (WKS-IX-INC) TO WKS-MV-CURR-ED                   
176600     MOVE WKS-INC-PREVIO (WKS-IX-INC) TO WKS-MV-PREV-ED                   
176700     MOVE WKS-RPT-MOVER-LINE TO REPORT-LINE                               
176800     PERFORM 7900-WRITE-FMRPT.                                            
176900 7410-PRINT-ONE-INCREASE-E. EXIT.                                         
177000                                                                          
177100 7420-PRINT-ONE-DECREASE SECTION.                                         
177200     MOVE SPACES TO WKS-RPT-MOVER-LINE                                    
177300     MOVE WKS-DEC-ESTADO (WKS-IX-DEC) TO WKS-MV-STATE-ED                  
177400     MOVE WKS-DEC-CAMBIO (WKS-IX-DEC) TO WKS-MV-CHANGE-ED                 
177500     MOVE WKS-DEC-ACTUAL (WKS-IX-DEC) TO WKS-MV-CURR-ED                   
177600     MOVE WKS-DEC-PREVIO (WKS-IX-DEC) TO WKS-MV-PREV-ED                   
177700     MOVE WKS-RPT-MOVER-LINE TO REPORT-LINE                               
177800     PERFORM 7900-WRITE-FMRPT.                                            
177900 7420-PRINT-ONE-DECREASE-E. EXIT.                                         
178000                                                                          
178100******************************************************************        
178200*    WRITE ONE FMRPT LINE - CALLER LOADS REPORT-LINE FIRST       *        
178300******************************************************************        
178400 7900-WRITE-FMRPT SECTION.                                                
178500     WRITE REPORT-LINE                                                    
178600     IF FS-FMRPT NOT = 0                                                  
178700        MOVE 'WRITE'  TO ACCION                                           
178800        MOVE SPACES   TO LLAVE                                            
178900        MOVE 'FMRPT'  TO ARCHIVO                                          
179000        PERFORM 8000-ABEND-RUN                                            
179100     END-IF.                                                              
179200 7900-WRITE-FMRPT-E. EXIT.                                                
