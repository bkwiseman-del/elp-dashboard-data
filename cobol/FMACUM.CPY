000100******************************************************************        
000200*                 F M A C U M   -   A C C U M U L A T O R S      *        
000300******************************************************************        
000400* COPYBOOK    : FMACUM                                           *        
000500* DESCRIPTION : WORKING-STORAGE TABLES FOR FMELP01.  BUILT IN    *        
000600*             : PASS 2 WHILE FMINSP IS WALKED, THEN SORTED AND   *        
000700*             : REDUCED BY SECTIONS 4000-6000 INTO THE ROWS OF   *        
000800*             : FMSUMO.  SIZED FOR 5 YEARS OF MONTHLY HISTORY    *        
000900*             : ACROSS THE 50 STATES PLUS DC AND THE TERRITORIES.*        
001000* MAINTENANCE : 1987-03-02  RDH  ORIGINAL LAYOUT                 *        
001100*             : 2003-07-14  RDH  STATE-MONTH TABLE ENLARGED      *        
001200*             :                  FROM 1500 TO 3600 ENTRIES       *        
001300******************************************************************        
001400*----------------------------------------------------------------*        
001500*    MONTH ABBREVIATION LOOKUP - 3 CHARS PER MONTH, JAN..DEC     *        
001600*----------------------------------------------------------------*        
001700 01  WKS-TABLA-MESES-NOM.                                                 
001800     05  FILLER   PIC X(36) VALUE                                         
001900         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.                          
002000 01  WKS-MESES-NOM-R REDEFINES WKS-TABLA-MESES-NOM.                       
002100     05  WKS-MES-ABREV           PIC X(03) OCCURS 12 TIMES.               
002200*----------------------------------------------------------------*        
002300*    FULL MONTH NAME LOOKUP - FOR THE "MONTH DD, YYYY" RUN DATE  *        
002400*----------------------------------------------------------------*        
002500 01  WKS-TABLA-MESES-LARGO.                                               
002600     05  FILLER   PIC X(54) VALUE                                         
002700         'JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     '.        
002800     05  FILLER   PIC X(54) VALUE                                         
002900         'JULY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER '.        
003000 01  WKS-MESES-LARGO-R REDEFINES WKS-TABLA-MESES-LARGO.                   
003100     05  WKS-MES-LARGO           PIC X(09) OCCURS 12 TIMES.               
003200*----------------------------------------------------------------*        
003300*    MONTHLY TOTALS TABLE - ASCENDING BY YEAR-MONTH ONCE SORTED  *        
003400*----------------------------------------------------------------*        
003500 01  WKS-CANT-MESES              PIC 9(03) COMP-3 VALUE ZEROS.            
003600 01  WKS-TABLA-MESES.                                                     
003700     05  WKS-MES-ENTRY OCCURS 1 TO 60 TIMES                               
003800                       DEPENDING ON WKS-CANT-MESES                        
003900                       INDEXED BY WKS-IX-MES.                             
004000         10  WKS-MES-YYYYMM      PIC 9(06).                               
004100         10  WKS-MES-OOS         PIC 9(07) COMP-3.                        
004200         10  WKS-MES-ALL         PIC 9(07) COMP-3.                        
004300*----------------------------------------------------------------*        
004400*    STATE TOTALS TABLE - RE-SEQUENCED DESCENDING BY OOS FOR     *        
004500*    THE TOP-10 REPORT; ENCOUNTER ORDER PRESERVED ON TIES        *        
004600*----------------------------------------------------------------*        
004700 01  WKS-CANT-ESTADOS            PIC 9(03) COMP-3 VALUE ZEROS.            
004800 01  WKS-TABLA-ESTADOS.                                                   
004900     05  WKS-EST-ENTRY OCCURS 1 TO 60 TIMES                               
005000                       DEPENDING ON WKS-CANT-ESTADOS                      
005100                       INDEXED BY WKS-IX-EST.                             
005200         10  WKS-EST-CODIGO      PIC X(02).                               
005300         10  WKS-EST-OOS         PIC 9(07) COMP-3.                        
005400         10  WKS-EST-ALL         PIC 9(07) COMP-3.                        
005500*----------------------------------------------------------------*        
005600*    STATE-BY-MONTH TABLE - DRIVES STATE-MONTHLY ROWS AND THE    *        
005700*    MOVERS CALCULATION (CURRENT/PREVIOUS FULL-MONTH LOOKUP)     *        
005800*----------------------------------------------------------------*        
005900 01  WKS-CANT-ESTMES              PIC 9(04) COMP-3 VALUE ZEROS.           
006000 01  WKS-TABLA-ESTMES.                                                    
006100     05  WKS-EM-ENTRY OCCURS 1 TO 3600 TIMES                              
006200                       DEPENDING ON WKS-CANT-ESTMES                       
006300                       INDEXED BY WKS-IX-EM.                              
006400         10  WKS-EM-ESTADO       PIC X(02).                               
006500         10  WKS-EM-YYYYMM       PIC 9(06).                               
006600         10  WKS-EM-OOS          PIC 9(07) COMP-3.                        
006700         10  WKS-EM-ALL          PIC 9(07) COMP-3.                        
006800*----------------------------------------------------------------*        
006900*    MOVERS TABLE - PER-STATE % CHANGE, SORTED DESCENDING        *        
007000*----------------------------------------------------------------*        
007100 01  WKS-CANT-MOVERS              PIC 9(03) COMP-3 VALUE ZEROS.           
007200 01  WKS-TABLA-MOVERS.                                                    
007300     05  WKS-MV-ENTRY OCCURS 1 TO 60 TIMES                                
007400                       DEPENDING ON WKS-CANT-MOVERS                       
007500                       INDEXED BY WKS-IX-MV.                              
007600         10  WKS-MV-ESTADO       PIC X(02).                               
007700         10  WKS-MV-CAMBIO       PIC S9(04)V9 COMP-3.                     
007800         10  WKS-MV-ACTUAL       PIC 9(07) COMP-3.                        
007900         10  WKS-MV-PREVIO       PIC 9(07) COMP-3.                        
008000*----------------------------------------------------------------*        
008100*    BIGGEST-INCREASE / BIGGEST-DECREASE RESULT TABLES - TOP 3   *        
008200*    ENTRIES LIFTED OFF THE SORTED MOVERS TABLE ABOVE BY SECTION *        
008300*    5300/5400 FOR THE 'I'/'D' ROWS OF FMSUMO                    *        
008400*----------------------------------------------------------------*        
008500 01  WKS-CANT-INCREASES           PIC 9(01) COMP-3 VALUE ZEROS.           
008600 01  WKS-TABLA-INCREASES.                                                 
008700     05  WKS-INC-ENTRY OCCURS 1 TO 3 TIMES                                
008800                       DEPENDING ON WKS-CANT-INCREASES                    
008900                       INDEXED BY WKS-IX-INC.                             
009000         10  WKS-INC-ESTADO      PIC X(02).                               
009100         10  WKS-INC-CAMBIO      PIC S9(04)V9 COMP-3.                     
009200         10  WKS-INC-ACTUAL      PIC 9(07) COMP-3.                        
009300         10  WKS-INC-PREVIO      PIC 9(07) COMP-3.                        
009400 01  WKS-CANT-DECREASES           PIC 9(01) COMP-3 VALUE ZEROS.           
009500 01  WKS-TABLA-DECREASES.                                                 
009600     05  WKS-DEC-ENTRY OCCURS 1 TO 3 TIMES                                
009700                       DEPENDING ON WKS-CANT-DECREASES                    
009800                       INDEXED BY WKS-IX-DEC.                             
009900         10  WKS-DEC-ESTADO      PIC X(02).                               
010000         10  WKS-DEC-CAMBIO      PIC S9(04)V9 COMP-3.                     
010100         10  WKS-DEC-ACTUAL      PIC 9(07) COMP-3.                        
010200         10  WKS-DEC-PREVIO      PIC 9(07) COMP-3.                        
