000100******************************************************************        
000200*                 F M I N S P   -   I N S P E C T I O N S        *        
000300******************************************************************        
000400* COPYBOOK    : FMINSP                                           *        
000500* DESCRIPTION : ROADSIDE INSPECTION EXTRACT RECORD.  ONE ROW PER *        
000600*             : INSPECTION EVENT, JOINED TO FMVIOL BY INSPECTION *        
000700*             : ID TO LOCATE THE REPORTING STATE AND DATE OF AN  *        
000800*             : ELP (ENGLISH LANGUAGE PROFICIENCY) CITATION.     *        
000900* MAINTENANCE : 1987-03-02  RDH  ORIGINAL LAYOUT                 *        
001000*             : 1998-11-09  RDH  Y2K - INSP-DATE WIDENED TO      *        
001100*             :                  CARRY FULL CCYYMMDD             *        
001200******************************************************************        
001300 01  FMIS-INSPECTION-RECORD.                                              
001400     05  FMIS-INSPECTION-ID      PIC X(12).                               
001500     05  FILLER                  PIC X(01)   VALUE SPACE.                 
001600     05  FMIS-REPORT-STATE       PIC X(02).                               
001700     05  FILLER                  PIC X(01)   VALUE SPACE.                 
001800     05  FMIS-INSP-DATE          PIC X(08).                               
001900     05  FILLER                  PIC X(56)   VALUE SPACES.                
