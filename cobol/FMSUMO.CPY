000100******************************************************************        
000200*                F M S U M O  -  S U M M A R Y   O U T          *         
000300******************************************************************        
000400* COPYBOOK    : FMSUMO                                           *        
000500* DESCRIPTION : ELP DASHBOARD SUMMARY DATASET.  ONE 80-BYTE ROW  *        
000600*             : PER ENTRY; FMSO-REC-TYPE SAYS WHICH OF THE FIVE  *        
000700*             : REDEFINED LAYOUTS BELOW APPLIES TO THE REST OF   *        
000800*             : THE ROW.  WRITTEN BY FMELP01 SECTION 6000.       *        
000900*             :                                                  *        
001000*             :   'H' = RUN HEADER / SCALAR SUMMARY (ONE ROW)    *        
001100*             :   'M' = MONTHLY TOTAL ROW                        *        
001200*             :   'T' = TOP-10-STATES ROW                        *        
001300*             :   'S' = STATE-BY-MONTH ROW                       *        
001400*             :   'I' = BIGGEST-INCREASE MOVER ROW               *        
001500*             :   'D' = BIGGEST-DECREASE MOVER ROW               *        
001600* MAINTENANCE : 1987-03-02  RDH  ORIGINAL LAYOUT                 *        
001700******************************************************************        
001800 01  FMSO-RECORD.                                                         
001900     05  FMSO-REC-TYPE           PIC X(01).                               
002000     05  FMSO-DATA               PIC X(79).                               
002100*----------------------------------------------------------------*        
002200*    'H' ROW - RUN HEADER / SCALAR SUMMARY FIELDS                *        
002300*----------------------------------------------------------------*        
002400 01  FMSO-SUMMARY-ROW REDEFINES FMSO-RECORD.                              
002500     05  FILLER                  PIC X(01).                               
002600     05  FMSO-SUM-TOTAL-OOS      PIC 9(07).                               
002700     05  FMSO-SUM-TOTAL-ALL      PIC 9(07).                               
002800     05  FMSO-SUM-OOS-RATE       PIC 9(03)V9.                             
002900     05  FMSO-SUM-AVG-MONTH      PIC 9(07).                               
003000     05  FMSO-SUM-PEAK-LABEL     PIC X(07).                               
003100     05  FMSO-SUM-PEAK-COUNT     PIC 9(07).                               
003200     05  FMSO-SUM-MOM-CHANGE     PIC S9(04)V9.                            
003300     05  FMSO-SUM-STATE-COUNT    PIC 9(03).                               
003400     05  FMSO-SUM-RUN-DATE       PIC X(18).                               
003500     05  FMSO-SUM-DATA-SOURCE    PIC X(04).                               
003600     05  FILLER                  PIC X(10)   VALUE SPACES.                
003700*----------------------------------------------------------------*        
003800*    'M' ROW - ONE CALENDAR MONTH, ASCENDING ORDER               *        
003900*----------------------------------------------------------------*        
004000 01  FMSO-MONTHLY-ROW REDEFINES FMSO-RECORD.                              
004100     05  FILLER                  PIC X(01).                               
004200     05  FMSO-MO-LABEL           PIC X(06).                               
004300     05  FMSO-MO-OOS             PIC 9(07).                               
004400     05  FMSO-MO-ALL             PIC 9(07).                               
004500     05  FILLER                  PIC X(59)   VALUE SPACES.                
004600*----------------------------------------------------------------*        
004700*    'T' ROW - TOP 10 STATES BY OOS COUNT, DESCENDING            *        
004800*----------------------------------------------------------------*        
004900 01  FMSO-TOPSTATE-ROW REDEFINES FMSO-RECORD.                             
005000     05  FILLER                  PIC X(01).                               
005100     05  FMSO-TS-STATE           PIC X(02).                               
005200     05  FMSO-TS-OOS             PIC 9(07).                               
005300     05  FMSO-TS-ALL             PIC 9(07).                               
005400     05  FILLER                  PIC X(63)   VALUE SPACES.                
005500*----------------------------------------------------------------*        
005600*    'S' ROW - ONE STATE, ONE MONTH                              *        
005700*----------------------------------------------------------------*        
005800 01  FMSO-STATEMO-ROW REDEFINES FMSO-RECORD.                              
005900     05  FILLER                  PIC X(01).                               
006000     05  FMSO-SM-STATE           PIC X(02).                               
006100     05  FMSO-SM-LABEL           PIC X(06).                               
006200     05  FMSO-SM-OOS             PIC 9(07).                               
006300     05  FMSO-SM-ALL             PIC 9(07).                               
006400     05  FILLER                  PIC X(57)   VALUE SPACES.                
006500*----------------------------------------------------------------*        
006600*    'I'/'D' ROW - BIGGEST MOVER, EITHER DIRECTION               *        
006700*----------------------------------------------------------------*        
006800 01  FMSO-MOVER-ROW REDEFINES FMSO-RECORD.                                
006900     05  FILLER                  PIC X(01).                               
007000     05  FMSO-MV-STATE           PIC X(02).                               
007100     05  FMSO-MV-CHANGE          PIC S9(04)V9.                            
007200     05  FMSO-MV-CURRENT         PIC 9(07).                               
007300     05  FMSO-MV-PREVIOUS        PIC 9(07).                               
007400     05  FILLER                  PIC X(58)   VALUE SPACES.                
